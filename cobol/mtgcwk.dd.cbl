000010      ******************************************************************
000020      *  MTGCWK.DD.CBL
000030      *  MTGCALC2000 WORKING-STORAGE TABLES
000040      *------------------------------------------------------------
000050      *  BUYDOWN RATE SCHEDULE, PER-LOAN COMPARE RESULTS, AND THE
000060      *  10-YEAR YEARLY-BREAKDOWN TABLE USED BY THE EXPORT/REPORT
000070      *  VIEWS.  PULLED OUT TO ITS OWN COPYBOOK BECAUSE ALL THREE
000080      *  TABLES GET REBUILT FRESH FOR EVERY LOAN/COMPARE SET AND
000090      *  THERE WAS NO SENSE CLUTTERING THE MAIN WORKING-STORAGE
000100      *  SECTION WITH THEM.
000110      *------------------------------------------------------------
000120      *  CHANGE LOG
000130      *  ----------
000140      *  20000114  RJW  US00247  ORIGINAL BUYDOWN TABLE - 3 ENTRIES,
000150      *                          COVERS BOTH 2-1 AND 3-2-1 PLANS.
000160      *  20030915  EJ   US00402  ADDED MTGW-RESULT-TABLE (OCCURS 5)
000170      *                          FOR THE COMPARE FLOW.
000180      *  20100426  DMH  US04471  ADDED MTGW-YEAR-TABLE (OCCURS 10) -
000190      *                          EXPORT'S "YEARLY BREAKDOWN" VIEW
000200      *                          ONLY EVER SHOWS THE FIRST 10 YEARS.
000210      ******************************************************************
000220      *    DURATION = HOW MANY LOAN-YEARS THE DISCOUNT RUNS, ZERO WHEN
000230      *    THE LOAN HAS NO BUYDOWN.  THE 3-ROW TABLE HOLDS ONE
000240      *    (YEAR-NO, DISCOUNTED-RATE) PAIR PER BOUGHT-DOWN YEAR - A
000250      *    2-1 LOAN ONLY FILLS ROWS 1-2, A 3-2-1 LOAN FILLS ALL THREE.
000260       01  MTGW-BUYDOWN-TABLE.
000270           05  MTGW-BUYDOWN-DURATION             PIC 9(1) COMP-3.
000280           05  MTGW-BUYDOWN-YEAR-ROW OCCURS 3 TIMES
000290                   INDEXED BY MTGW-BDN-IDX.
000300               10  MTGW-BDN-YEAR-NO                PIC 9(1).
000310               10  MTGW-BDN-RATE                    PIC S9(3)V99 COMP-3.
000320           05  FILLER                             PIC X(05).
000330
000340      *    ONE ROW PER LOAN IN A COMPARE SET (UP TO 5), HOLDING THE
000350      *    HEADLINE FIGURES 2100-FIND-BEST-RESULTS SCANS ACROSS TO
000360      *    PICK THE LOWEST-PAYMENT AND LOWEST-TOTAL-INTEREST WINNERS.
000370      *    VALID-FLAG = 'N' MEANS THE LOAN AT THAT SEQUENCE FAILED
000380      *    1100-VALIDATE-INPUT AND THE SCAN SKIPS THE ROW ENTIRELY.
000390       01  MTGW-RESULT-TABLE.
000400           05  MTGW-RESULT-ROW OCCURS 5 TIMES
000410                   INDEXED BY MTGW-RES-IDX.
000420               10  MTGW-RES-VALID-FLAG                PIC X(1).
000430                   88  MTGW-RES-IS-VALID                    VALUE 'Y'.
000440               10  MTGW-RES-CALC-ID                 PIC X(8).
000450               10  MTGW-RES-PERIODIC-PAYMENT         PIC S9(9)V99 COMP-3.
000460               10  MTGW-RES-TOTAL-INTEREST            PIC S9(9)V99 COMP-3.
000470               10  MTGW-RES-TOTAL-PAID                PIC S9(9)V99 COMP-3.
000480               10  MTGW-RES-PAYMENT-COUNT              PIC 9(5) COMP-3.
000490           05  FILLER                             PIC X(05).
000500
000510      *    ONE ROW PER LOAN-YEAR, YEARS 1-10 ONLY - PRINCIPAL AND
000520      *    INTEREST ARE RUNNING TOTALS FOR THE YEAR, END-BALANCE IS
000530      *    OVERWRITTEN EACH PAYMENT SO ONLY THE LAST ONE POSTED IN
000540      *    THE YEAR SURVIVES.  CARRIED OUT TO MTGS-SUMMARY-REC.
000550       01  MTGW-YEAR-TABLE.
000560           05  MTGW-YEAR-ROW OCCURS 10 TIMES
000570                   INDEXED BY MTGW-YR-IDX.
000580               10  MTGW-YR-PRINCIPAL-PAID            PIC S9(9)V99 COMP-3.
000590               10  MTGW-YR-INTEREST-PAID              PIC S9(9)V99 COMP-3.
000600               10  MTGW-YR-END-BALANCE                 PIC S9(9)V99 COMP-3.
000610           05  FILLER                             PIC X(05).
000620
000630      *    ONE-LOAN-AT-A-TIME CALCULATION STATE - REBUILT FRESH BY
000640      *    1200/1300/1350 FOR EVERY LOAN, NOT CARRIED BETWEEN LOANS.
000650       01  MTGW-CALC-CONTROLS.
000660      *        ANNUAL PAYMENT FREQUENCY (12/26/52) OFF 1220, AND THE
000670      *        TOTAL ROW COUNT THE SCHEDULE LOOP AT 1400 WILL WALK.
000680           05  MTGW-PAYMENTS-PER-YEAR              PIC 9(3) COMP.
000690           05  MTGW-TOTAL-PAYMENTS                  PIC 9(5) COMP.
000700      *        PERIODIC RATE AND BASE (PERMANENT-RATE) PAYMENT OFF
000710      *        THE 1300/1310 FORMULA - BASE-PAYMENT IS WHAT PRINTS
000720      *        ON THE QUOTE SHEET ONCE ANY BUYDOWN DISCOUNT ENDS.
000730           05  MTGW-PERIODIC-RATE                   PIC S9V9(10) COMP-3.
000740           05  MTGW-BASE-PAYMENT                    PIC S9(9)V99 COMP-3.
000750      *        RUNNING BALANCE AND CUMULATIVE INTEREST-SAVED, UPDATED
000760      *        ONCE PER SCHEDULE ROW BY 1405/1430/1440.
000770           05  MTGW-REMAINING-BALANCE                PIC S9(9)V99 COMP-3.
000780           05  MTGW-CUM-INT-SAVED                    PIC S9(9)V99 COMP-3.
000790      *        RECURRING ADDITIONAL-PRINCIPAL INTERVAL/FREQUENCY OFF
000800      *        1432 - ZERO MEANS NO RECURRING EXTRA PRINCIPAL ON
000810      *        THIS LOAN.
000820           05  MTGW-ADDL-INTERVAL                    PIC 9(3) COMP.
000830           05  MTGW-ADDL-FREQ-PER-YEAR                PIC 9(3) COMP.
000840      *        WHICH 12-MONTH BLOCK OF THE SCHEDULE WE ARE CURRENTLY
000850      *        WALKING, AND THE RATE IN EFFECT FOR THAT BLOCK - BOTH
000860      *        SET FRESH EVERY PAYMENT BY 1405/1210.
000870           05  MTGW-CURRENT-LOAN-YEAR                  PIC 9(3) COMP.
000880           05  MTGW-EFFECTIVE-RATE                      PIC S9(3)V99 COMP-3.
000890           05  FILLER                             PIC X(05).
