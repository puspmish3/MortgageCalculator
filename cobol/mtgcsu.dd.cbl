000010      ******************************************************************
000020      *  MTGCSU.DD.CBL
000030      *  MORTGAGE-SUMMARY RECORD -- MORTGAGE-SUMMARY OUTPUT FILE
000040      *------------------------------------------------------------
000050      *  ONE RECORD PER LOAN PROCESSED.  WRITTEN BY MTGCALC2000
000060      *  PARAGRAPH 1700-WRITE-SUMMARY-REC AFTER THE FULL SCHEDULE
000070      *  FOR THAT LOAN HAS BEEN WALKED.  ECHOES THE ORIGINAL QUOTE
000080      *  TERMS PLUS THE SCHEDULE TOTALS, SO THE SUMMARY FILE CAN BE
000090      *  READ ON ITS OWN WITHOUT PULLING THE FULL SCHEDULE FILE.
000100      *------------------------------------------------------------
000110      *  CHANGE LOG
000120      *  ----------
000130      *  19980902  KLD  US00114  ORIGINAL SUMMARY LAYOUT.
000140      *  19990602  RJW  US00201  Y2K CLEANUP - NO DATE FIELDS ON THIS
000150      *                          RECORD, NOTHING ELSE CHANGED.
000160      *  20010723  EJ   US00318  NO CHANGE REQUIRED FOR EXTRA-PRINCIPAL
000170      *                          PROJECT - TOTALS ALREADY NET THE
000180      *                          EXTRA PRINCIPAL's INTEREST SAVINGS.
000190      *  20040512  EJ   US00455  MTGS-CALC-ID ADDED SO A SUMMARY LINE
000200      *                          CAN BE MATCHED BACK TO ITS SCHEDULE.
000210      *  20220603  PK   US22190  MTGS-LOAN-SEQ ADDED FOR COMPARE SETS.
000220      *  20230819  PK   US23015  ADDED MTGS-YR-* (OCCURS 10) SO THE
000230      *                          FIRST-10-YEARS BREAKDOWN LOAN DESK
000240      *                          WANTED (SEE 1460/1710 IN THE DRIVER)
000250      *                          RIDES OUT ON THE SUMMARY RECORD
000260      *                          INSTEAD OF STOPPING AT WORKING
000270      *                          STORAGE.  SHRANK THE TRAILING FILLER
000280      *                          TO MAKE ROOM.
000290      ******************************************************************
000300       01  MTGS-SUMMARY-REC.
000310           05  MTGS-CALC-ID                     PIC X(8).
000320           05  MTGS-LOAN-SEQ                     PIC 9(1).
000330           05  MTGS-LOAN-AMOUNT                   PIC S9(9)V99 COMP-3.
000340           05  MTGS-INTEREST-RATE                  PIC S9(3)V99 COMP-3.
000350           05  MTGS-LOAN-TERM-YEARS                PIC 9(3).
000360           05  MTGS-PAYMENT-FREQUENCY              PIC X(9).
000370           05  MTGS-PERIODIC-PAYMENT                PIC S9(9)V99 COMP-3.
000380           05  MTGS-TOTAL-INTEREST                  PIC S9(9)V99 COMP-3.
000390           05  MTGS-TOTAL-PAID                      PIC S9(9)V99 COMP-3.
000400           05  MTGS-PAYMENT-COUNT                   PIC 9(5) COMP-3.
000410           05  MTGS-MORTGAGE-TYPE                   PIC X(13).
000420           05  MTGS-BUYDOWN-TYPE                    PIC X(13).
000430           05  MTGS-YEAR-ROW OCCURS 10 TIMES
000440                   INDEXED BY MTGS-YR-IDX.
000450               10  MTGS-YR-PRINCIPAL-PAID           PIC S9(9)V99 COMP-3.
000460               10  MTGS-YR-INTEREST-PAID             PIC S9(9)V99 COMP-3.
000470               10  MTGS-YR-END-BALANCE                PIC S9(9)V99 COMP-3.
000480           05  FILLER                               PIC X(05).
