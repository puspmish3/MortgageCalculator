000010      ******************************************************************
000020      *  MTGCAM.DD.CBL
000030      *  AMORTIZATION-ENTRY RECORD -- AMORTIZATION-SCHEDULE OUTPUT FILE
000040      *------------------------------------------------------------
000050      *  ONE RECORD PER PAYMENT PER LOAN, WRITTEN IN PAYMENT-NUMBER
000060      *  ORDER WITHIN EACH LOAN BY MTGCALC2000 PARAGRAPH 1400-BUILD-
000070      *  SCHEDULE.  LAID OUT COLUMNAR SO A REPORT WRITER CAN PRINT IT
000080      *  STRAIGHT OFF THE TAPE - PAYMENT#, DATE, PRINCIPAL, INTEREST,
000090      *  ADDL PRINCIPAL, REGULAR PMT, TOTAL PMT, BALANCE, RATE, SAVED.
000100      *------------------------------------------------------------
000110      *  CHANGE LOG
000120      *  ----------
000130      *  19980902  KLD  US00114  ORIGINAL AMORTIZATION LINE LAYOUT.
000140      *  19990602  RJW  US00201  Y2K - MTGA-PAYMENT-DATE CARRIES A
000150      *                          FULL CCYYMMDD NUMERIC VIEW NOW, NOT
000160      *                          JUST THE PACKED YY/MM/DD GROUP.
000170      *  20000114  RJW  US00247  ADDED MTGA-INT-RATE-APPLIED SO
000180      *                          BUYDOWN YEARS SHOW THEIR OWN RATE
000190      *                          ON THE SCHEDULE LINE, NOT THE NOTE
000200      *                          RATE.
000210      *  20010723  EJ   US00318  ADDED MTGA-ADDL-PRINCIPAL-PAID AND
000220      *                          MTGA-CUM-INT-SAVED FOR THE EXTRA-
000230      *                          PAYMENT QUOTES.
000240      *  20040512  EJ   US00455  MTGA-CALC-ID CARRIED ON EVERY LINE
000250      *                          SO THE SCHEDULE FILE CAN HOLD MORE
000260      *                          THAN ONE LOAN'S LINES TOGETHER.
000270      *  20220603  PK   US22190  ADDED MTGA-LOAN-SEQ SO A COMPARE SET
000280      *                          CAN BE SORTED BACK OUT BY LOAN
000290      *                          WITHIN THE SCHEDULE FILE.
000300      ******************************************************************
000310       01  MTGA-SCHEDULE-REC.
000320           05  MTGA-CALC-ID                     PIC X(8).
000330           05  MTGA-LOAN-SEQ                     PIC 9(1).
000340           05  MTGA-PAYMENT-NUMBER                PIC 9(5).
000350           05  MTGA-PAYMENT-DATE-GRP.
000360               10  MTGA-PAYMENT-YY                PIC 9(4).
000370               10  MTGA-PAYMENT-MM                PIC 9(2).
000380               10  MTGA-PAYMENT-DD                PIC 9(2).
000390           05  MTGA-PAYMENT-DATE-NUM REDEFINES MTGA-PAYMENT-DATE-GRP
000400                                                 PIC 9(8).
000410           05  MTGA-PRINCIPAL-PAYMENT             PIC S9(9)V99 COMP-3.
000420           05  MTGA-INTEREST-PAYMENT              PIC S9(9)V99 COMP-3.
000430           05  MTGA-ADDL-PRINCIPAL-PAID           PIC S9(9)V99 COMP-3.
000440           05  MTGA-REGULAR-PAYMENT                PIC S9(9)V99 COMP-3.
000450           05  MTGA-TOTAL-PAYMENT                  PIC S9(9)V99 COMP-3.
000460           05  MTGA-REMAINING-BALANCE              PIC S9(9)V99 COMP-3.
000470           05  MTGA-INT-RATE-APPLIED               PIC S9(3)V99 COMP-3.
000480           05  MTGA-CUM-INT-SAVED                  PIC S9(9)V99 COMP-3.
000490           05  MTGA-LOAN-YEAR                      PIC 9(2) COMP-3.
000500           05  FILLER                              PIC X(15).
