000010      ******************************************************************
000020      *  MTGCIN.DD.CBL
000030      *  LOAN-INPUT RECORD  --  MORTGAGE CALCULATION REQUEST FILE
000040      *------------------------------------------------------------
000050      *  ONE LOGICAL FILE, TWO RECORD TYPES SHARE THE SAME FD:
000060      *    MTGI-GROUP-HDR-REC   - LEADS EACH BATCH REQUEST, TELLS US
000070      *                           SINGLE-LOAN OR 2-5 LOAN COMPARE AND
000080      *                           HOW MANY MTGI-LOAN-REQUEST-RECs
000090      *                           FOLLOW IT.
000100      *    MTGI-LOAN-REQUEST-REC - ONE MORTGAGE LOAN TO CALCULATE.
000110      *------------------------------------------------------------
000120      *  CHANGE LOG
000130      *  ----------
000140      *  19980811  KLD  US00114  ORIGINAL LAYOUT - SINGLE LOAN CALC
000150      *                          REQUEST RECORD ONLY.
000160      *  19981203  KLD  US00129  ADDED DOWN-PAYMENT/PROPERTY-VALUE SO
000170      *                          MTGCALC2000 CAN CROSS-CHECK LOAN AMT.
000180      *  19990602  RJW  US00201  Y2K - DATE FIELDS NOW 4-DIGIT CCYY
000190      *                          ON EVERY NEW LAYOUT FROM HERE ON.
000200      *  20000114  RJW  US00247  ADDED BUYDOWN-TYPE, 2-1 AND 3-2-1
000210      *                          BUYDOWNS NOW QUOTED BY LOAN DESK.
000220      *  20010723  EJ   US00318  ADDED ADDL-PRINCIPAL-PAYMENT AND ITS
000230      *                          FREQUENCY FOR EXTRA-PAYMENT QUOTES.
000240      *  20030915  EJ   US00402  GROUP HEADER RECORD ADDED SO ONE FILE
000250      *                          CAN CARRY A 2-5 LOAN COMPARE SET
000260      *                          INSTEAD OF ONE REQUEST PER FILE.
000270      *  20150227  SMT  US08840  WIDENED LOAN-AMOUNT TO S9(9) - SOME
000280      *                          JUMBO QUOTES WERE TRUNCATING.
000290      *  20190508  SMT  US16210  MTGI-CALC-ID ADDED ON THE GROUP
000300      *                          HEADER FOR TRACE-BACK ON SUPPORT
000310      *                          CALLS.
000320      ******************************************************************
000330      *    REC-TYPE TELLS THE READER WHICH OF THE TWO REDEFINED VIEWS
000340      *    BELOW APPLIES TO THIS PHYSICAL RECORD - THE DRIVER DOES NOT
000350      *    ACTUALLY TEST IT (IT COUNTS RECORDS OFF THE HEADER'S OWN
000360      *    MTGI-LOAN-COUNT INSTEAD), BUT IT IS KEPT ON THE RECORD FOR
000370      *    ANYONE READING THE FILE COLD WITH A UTILITY.
000380       01  MTGI-LOAN-REQUEST-REC.
000390           05  MTGI-REC-TYPE                   PIC X(1).
000400               88  MTGI-IS-GROUP-HDR                VALUE 'H'.
000410               88  MTGI-IS-LOAN-DETAIL              VALUE 'L'.
000420      *        ONE OF THESE PER GROUP, ALWAYS FIRST - REQUEST-MODE
000430      *        SAYS SINGLE OR COMPARE, LOAN-COUNT SAYS HOW MANY
000440      *        MTGI-LOAN-REQUEST-RECs FOLLOW BEFORE THE NEXT HEADER.
000450           05  MTGI-GROUP-HDR-DATA.
000460               10  MTGI-REQUEST-MODE           PIC X(1).
000470                   88  MTGI-MODE-SINGLE             VALUE 'S'.
000480                   88  MTGI-MODE-COMPARE            VALUE 'C'.
000490               10  MTGI-LOAN-COUNT              PIC 9(1).
000500               10  MTGI-CALC-ID                 PIC X(8).
000510               10  FILLER                       PIC X(38).
000520      *        REDEFINES THE HEADER AREA - THE DRIVER'S 0100 PARAGRAPH
000530      *        COPIES THE HEADER FIELDS OUT TO WORKING STORAGE BEFORE
000540      *        THE FIRST DETAIL READ REUSES THIS SAME BUFFER SPACE.
000550           05  MTGI-LOAN-DETAIL-DATA REDEFINES MTGI-GROUP-HDR-DATA.
000560               10  MTGI-SEQ-IN-GROUP            PIC 9(1).
000570               10  MTGI-LOAN-AMOUNT             PIC S9(9)V99 COMP-3.
000580               10  MTGI-INTEREST-RATE           PIC S9(3)V99 COMP-3.
000590               10  MTGI-LOAN-TERM-YEARS         PIC S9(3) COMP-3.
000600      *            DOWN-PAYMENT/PROPERTY-VALUE FEED 1100'S TWO SANITY
000610      *            CHECKS - NEITHER FIGURE IS USED ANYWHERE IN THE
000620      *            PAYMENT OR SCHEDULE CALCULATION ITSELF.
000630               10  MTGI-DOWN-PAYMENT            PIC S9(9)V99 COMP-3.
000640               10  MTGI-PROPERTY-VALUE          PIC S9(9)V99 COMP-3.
000650               10  MTGI-MORTGAGE-TYPE           PIC X(13).
000660                   88  MTGI-TYPE-FIXED              VALUE 'FIXED'.
000670                   88  MTGI-TYPE-VARIABLE           VALUE 'VARIABLE'.
000680                   88  MTGI-TYPE-INT-ONLY           VALUE 'INTEREST_ONLY'.
000690               10  MTGI-PAYMENT-FREQUENCY       PIC X(9).
000700                   88  MTGI-FREQ-MONTHLY            VALUE 'MONTHLY'.
000710                   88  MTGI-FREQ-BIWEEKLY           VALUE 'BI_WEEKLY'.
000720                   88  MTGI-FREQ-WEEKLY             VALUE 'WEEKLY'.
000730      *            NONE/2-1/3-2-1 DRIVE THE 1200 BUYDOWN TABLE BUILD -
000740      *            SEE MTGCWK.DD.CBL FOR THE RESULTING RATE TABLE.
000750               10  MTGI-BUYDOWN-TYPE            PIC X(13).
000760                   88  MTGI-BUYDOWN-NONE            VALUE 'NONE'.
000770                   88  MTGI-BUYDOWN-2-1             VALUE 'TWO_ONE'.
000780                   88  MTGI-BUYDOWN-3-2-1           VALUE 'THREE_TWO_ONE'.
000790      *            ONE-TIME OR RECURRING EXTRA PRINCIPAL - SEE 1430/
000800      *            1432 FOR HOW THE FREQUENCY CODE BECOMES A PAYMENT
000810      *            INTERVAL AND HOW THE DOUBLE-CAP KEEPS IT FROM
000820      *            OVERPAYING THE REMAINING BALANCE.
000830               10  MTGI-ADDL-PRINCIPAL-PMT      PIC S9(7)V99 COMP-3.
000840               10  MTGI-ADDL-PAYMENT-FREQ       PIC X(13).
000850                   88  MTGI-ADDL-FREQ-MONTHLY       VALUE 'MONTHLY'.
000860                   88  MTGI-ADDL-FREQ-BIWEEKLY      VALUE 'BI_WEEKLY'.
000870                   88  MTGI-ADDL-FREQ-QUARTERLY     VALUE 'QUARTERLY'.
000880                   88  MTGI-ADDL-FREQ-SEMI-ANN      VALUE 'SEMI_ANNUALLY'.
000890                   88  MTGI-ADDL-FREQ-ANNUAL        VALUE 'ANNUALLY'.
000900                   88  MTGI-ADDL-FREQ-ONE-TIME      VALUE 'ONE_TIME'.
000910               10  FILLER                       PIC X(3).
000920           05  FILLER                           PIC X(19).
