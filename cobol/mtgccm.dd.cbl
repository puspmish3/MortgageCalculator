000010      ******************************************************************
000020      *  MTGCCM.DD.CBL
000030      *  COMPARISON-SUMMARY RECORD -- COMPARISON-SUMMARY OUTPUT FILE
000040      *------------------------------------------------------------
000050      *  ONE RECORD PER COMPARISON REQUEST (2-5 LOANS).  WRITTEN BY
000060      *  MTGCALC2000 PARAGRAPH 2400-WRITE-COMPARISON-REC.  CARRIES
000070      *  THE BEST-PAYMENT/BEST-INTEREST PICK ACROSS THE WHOLE SET
000080      *  AND THE THREE COMPARISON-DIFFERENCE LINES BETWEEN LOAN #1
000090      *  AND LOAN #2 OF THE SET ONLY (SEE 2200-BUILD-DIFFERENCES).
000100      *------------------------------------------------------------
000110      *  CHANGE LOG
000120      *  ----------
000130      *  20030915  EJ   US00402  ORIGINAL COMPARISON SUMMARY LAYOUT -
000140      *                          CAME IN WITH THE GROUP HEADER RECORD
000150      *                          ON THE INPUT SIDE.
000160      *  20040512  EJ   US00455  MTGC-CALC-ID RENAMED - WAS SHARING
000170      *                          THE GROUP'S MTGI-CALC-ID, NOW HAS
000180      *                          ITS OWN SO SUPPORT CAN TELL A
000190      *                          COMPARISON RUN FROM A SINGLE CALC.
000200      *  20220603  PK   US22190  MTGC-DIFF-TABLE MADE AN OCCURS 3
000210      *                          TABLE INSTEAD OF THREE SEPARATE
000220      *                          GROUPS - ONE ENTRY PER METRIC.
000230      ******************************************************************
000240       01  MTGC-COMPARISON-REC.
000250           05  MTGC-CALC-ID                     PIC X(8).
000260           05  MTGC-LOAN-COUNT                   PIC 9(1).
000270           05  MTGC-BEST-PAYMENT-SEQ              PIC 9(1).
000280           05  MTGC-BEST-PAYMENT-AMT               PIC S9(9)V99 COMP-3.
000290           05  MTGC-BEST-INTEREST-SEQ              PIC 9(1).
000300           05  MTGC-BEST-INTEREST-AMT              PIC S9(9)V99 COMP-3.
000310           05  MTGC-DIFF-TABLE OCCURS 3 TIMES
000320                   INDEXED BY MTGC-DIFF-IDX.
000330               10  MTGC-METRIC-NAME                PIC X(20).
000340                   88  MTGC-METRIC-PAYMENT             VALUE
000350                                       'Monthly Payment    '.
000360                   88  MTGC-METRIC-INTEREST            VALUE
000370                                       'Total Interest     '.
000380                   88  MTGC-METRIC-TOTAL-PAID           VALUE
000390                                       'Total Amount Paid  '.
000400               10  MTGC-VALUE-1                    PIC S9(9)V99 COMP-3.
000410               10  MTGC-VALUE-2                    PIC S9(9)V99 COMP-3.
000420               10  MTGC-DIFFERENCE                 PIC S9(9)V99 COMP-3.
000430               10  MTGC-PCT-DIFFERENCE              PIC S9(3)V99 COMP-3.
000440           05  FILLER                               PIC X(17).
