000010      ******************************************************************
000020      *  SETMTGC2000.CBL
000030      *  PROGRAM-ID  MTGCALC2000
000040      *------------------------------------------------------------
000050      *  MORTGAGE PAYMENT / AMORTIZATION SCHEDULE CALCULATION BATCH.
000060      *  READS LOAN-INPUT-FILE (ONE GROUP-HEADER RECORD FOLLOWED BY
000070      *  1-5 LOAN-REQUEST RECORDS PER GROUP), CALCULATES THE PERIODIC
000080      *  PAYMENT AND FULL AMORTIZATION SCHEDULE FOR EACH LOAN, WRITES
000090      *  THE SCHEDULE AND A SUMMARY RECORD PER LOAN, AND WHEN THE
000100      *  GROUP IS A COMPARE REQUEST (2-5 LOANS) WRITES ONE COMPARISON
000110      *  SUMMARY RECORD AGAINST THE FIRST TWO LOANS IN THE SET.
000120      *------------------------------------------------------------
000130      *  CHANGE LOG
000140      *  ----------
000150      *  19890811  KLD  US00114  ORIGINAL PROGRAM - SINGLE LOAN CALC
000160      *                          ONLY, NO BUYDOWN, NO COMPARE.
000170      *  19981203  KLD  US00129  ADDED DOWN-PAYMENT/PROPERTY-VALUE
000180      *                          CROSS-CHECK (1100-VALIDATE-INPUT)
000190      *                          BEFORE RUNNING THE SCHEDULE.
000200      *  19990602  RJW  US00201  Y2K - RUN DATE NOW EXPANDED TO A
000210      *                          4-DIGIT CCYY BEFORE IT GOES ON THE
000220      *                          SCHEDULE.  SEE 1015-CENTURY-WINDOW.
000230      *  20000114  RJW  US00247  ADDED 2-1 AND 3-2-1 BUYDOWN SCHEDULE
000240      *                          SUPPORT - 1200/1210.
000250      *  20010723  EJ   US00318  ADDED ADDL-PRINCIPAL-PAYMENT HANDLING
000260      *                          WITH THE DOUBLE-CAP LOGIC IN 1430 SO
000270      *                          WE NEVER OVERPAY THE LAST PAYMENT.
000280      *  20030915  EJ   US00402  ADDED THE GROUP-HEADER RECORD AND THE
000290      *                          COMPARE FLOW (2000-2400).  NOTE THE
000300      *                          SAVE-BEFORE-READ IN 0100 - MTGI-GROUP-
000310      *                          HDR-DATA AND MTGI-LOAN-DETAIL-DATA
000320      *                          SHARE STORAGE SO THE HEADER FIELDS
000330      *                          HAVE TO BE COPIED OUT BEFORE WE READ
000340      *                          THE FIRST LOAN DETAIL RECORD OR THEY
000350      *                          GET STEPPED ON.
000360      *  20040512  EJ   US00455  CALC-ID NOW STAMPED PER LOAN AND PER
000370      *                          COMPARE SET (1600) SO SUPPORT CAN
000380      *                          TRACE A SCHEDULE LINE BACK TO ITS RUN.
000390      *  20100426  DMH  US04471  ADDED THE YEARLY BREAKDOWN ACCUMULATOR
000400      *                          (1460) FOR THE FIRST 10 YEARS - LOAN
000410      *                          DESK WANTED A QUICK SUB-TOTAL VIEW.
000420      *  20150227  SMT  US08840  WIDENED WORKING-STORAGE MONEY FIELDS
000430      *                          TO MATCH THE WIDER MTGI-LOAN-AMOUNT.
000440      *  20190508  SMT  US16210  REJECTED LOANS (1900) NO LONGER STOP
000450      *                          THE WHOLE GROUP - BAD LOAN IN A
000460      *                          COMPARE SET IS SKIPPED AND THE REST
000470      *                          OF THE SET STILL RUNS.
000480      *  20220603  PK   US22190  ADDED MTGC-DIFF-TABLE (OCCURS 3) SO
000490      *                          2200-BUILD-DIFFERENCES WRITES ALL
000500      *                          THREE METRIC LINES IN ONE PASS.
000510      *  20230819  PK   US23015  MTGS-SUMMARY-REC WIDENED WITH THE
000520      *                          YEAR-ROW TABLE (1710) SO THE 1460
000530      *                          BREAKDOWN GOES OUT ON THE SUMMARY
000540      *                          EXTRACT INSTEAD OF DYING IN WORKING
000550      *                          STORAGE.  OPERATOR CONSOLE MESSAGES
000560      *                          PUT BACK ON CRT SCREEN ADDRESSES PER
000570      *                          STANDARDS REVIEW - THEY WERE MISSING
000580      *                          THE AT CLAUSE AND SPECIAL-NAMES STILL
000590      *                          HAD AN UNUSED PRINTER MNEMONIC.
000600      ******************************************************************
000610       IDENTIFICATION DIVISION.
000620       PROGRAM-ID.    MTGCALC2000.
000630       AUTHOR.        K L DOUCETTE.
000640       INSTALLATION.  LOAN SERVICING SYSTEMS.
000650       DATE-WRITTEN.  08/11/1989.
000660       DATE-COMPILED.
000670       SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000680       ENVIRONMENT DIVISION.
000690      *
000700       CONFIGURATION SECTION.
000710       SPECIAL-NAMES.
000720           CONSOLE IS CRT.
000730       INPUT-OUTPUT SECTION.
000740       FILE-CONTROL.
000750      *    LOAN CALCULATION REQUEST FILE - GROUP HEADER + DETAILS
000760           SELECT LOAN-INPUT-FILE     ASSIGN TO MTGCIN
000770                  ORGANIZATION RECORD SEQUENTIAL.
000780      *    AMORTIZATION SCHEDULE - ONE LINE PER PAYMENT PER LOAN
000790           SELECT AMORT-SCHEDULE-FILE ASSIGN TO MTGCAMS
000800                  ORGANIZATION RECORD SEQUENTIAL.
000810      *    MORTGAGE SUMMARY - ONE RECORD PER LOAN PROCESSED
000820           SELECT MORTGAGE-SUMMARY-FILE ASSIGN TO MTGCSUM
000830                  ORGANIZATION RECORD SEQUENTIAL.
000840      *    COMPARISON SUMMARY - ONE RECORD PER COMPARE GROUP
000850           SELECT COMPARISON-SUMMARY-FILE ASSIGN TO MTGCCMP
000860                  ORGANIZATION RECORD SEQUENTIAL.
000870      *
000880       DATA DIVISION.
000890      *
000900       FILE SECTION.
000910      *
000920       FD  LOAN-INPUT-FILE
000930           RECORD CONTAINS 100 CHARACTERS
000940           LABEL RECORDS ARE STANDARD
000950           DATA RECORD IS MTGI-LOAN-REQUEST-REC.
000960           copy '/users/devel/mtgcin.cbl'.
000970      *
000980       FD  AMORT-SCHEDULE-FILE
000990           RECORD CONTAINS 84 CHARACTERS
001000           LABEL RECORDS ARE STANDARD
001010           DATA RECORD IS MTGA-SCHEDULE-REC.
001020           copy '/users/devel/mtgcam.cbl'.
001030      *
001040       FD  MORTGAGE-SUMMARY-FILE
001050           RECORD CONTAINS 262 CHARACTERS
001060           LABEL RECORDS ARE STANDARD
001070           DATA RECORD IS MTGS-SUMMARY-REC.
001080           copy '/users/devel/mtgcsu.cbl'.
001090      *
001100       FD  COMPARISON-SUMMARY-FILE
001110           RECORD CONTAINS 163 CHARACTERS
001120           LABEL RECORDS ARE STANDARD
001130           DATA RECORD IS MTGC-COMPARISON-REC.
001140           copy '/users/devel/mtgccm.cbl'.
001150      *
001160       WORKING-STORAGE SECTION.
001170      *
001180      *    BUYDOWN / RESULT / YEARLY-BREAKDOWN TABLES AND THE
001190      *    RUN-TIME CONTROL FIELDS FOR THE CALC ENGINE - SHARED
001200      *    COPYBOOK, REBUILT FRESH FOR EVERY LOAN / COMPARE SET.
001210           copy '/users/devel/mtgcwk.cbl'.
001220      *
001230      *    STANDALONE COUNTERS AND SWITCHES - ALL COMP SO THE GROUP
001240      *    AND RECORD COUNTS DISPLAYED AT 9000-END-RUN DON'T COST A
001250      *    DECIMAL-ALIGNMENT CONVERSION ON EVERY ADD.
001260       77  EOF-SW                       PIC 9(1)       VALUE 0.
001270      *    SET 'N' BY 1100 WHEN A LOAN FAILS ITS SANITY CHECKS; TESTED
001280      *    BY 1000 TO ROUTE THE LOAN TO 1900-REJECT-LOAN INSTEAD OF
001290      *    THE SCHEDULE LOOP.
001300       77  WS-VALID-SW                  PIC X(1)       VALUE 'Y'.
001310       77  REC-CTR                      PIC 9(7) COMP  VALUE 0.
001320       77  WS-GROUP-CTR                 PIC 9(5) COMP  VALUE 0.
001330      *    NOT COMP - ONLY EVER 1 THROUGH 9, AND THE 1600 STRING
001340      *    CONCATENATES IT STRAIGHT INTO THE CALC-ID AS DISPLAY DATA.
001350       77  WS-CALC-SEQ                  PIC 9(1)       VALUE 0.
001360      *    POSITION OF THE CURRENT LOAN WITHIN ITS GROUP (1-5) - ALSO
001370      *    USED AS THE SUBSCRIPT INTO THE RESULT TABLE AT 1800/2100.
001380       77  WS-LOAN-IDX                  PIC 9(1) COMP  VALUE 0.
001390       77  WS-PAYMENT-NO                PIC 9(5) COMP  VALUE 0.
001400       77  WS-PAYMENT-COUNT             PIC 9(5) COMP  VALUE 0.
001410      *    QUOTIENT/REMAINDER SCRATCH SHARED BY THE 9530 LEAP-YEAR
001420      *    DIVIDE TESTS - NOT MEANINGFUL OUTSIDE THAT ONE PARAGRAPH.
001430       77  WS-TEMP-DIV                  PIC 9(5) COMP  VALUE 0.
001440       77  WS-TEMP-REM                  PIC 9(5) COMP  VALUE 0.
001450       77  WS-DAYS-REMAINING            PIC 9(5) COMP  VALUE 0.
001460       77  WS-DIM-RESULT                PIC 9(2) COMP  VALUE 0.
001470       77  WS-DAYS-PER-PERIOD           PIC 9(3) COMP  VALUE 0.
001480       77  WS-DAYS-OFFSET               PIC 9(7) COMP  VALUE 0.
001490       77  WS-DAYS-TO-ADD               PIC 9(5) COMP  VALUE 0.
001500      *    HOW MANY PAYMENTS FALL BETWEEN RECURRING ADDITIONAL-
001510      *    PRINCIPAL APPLICATIONS - SEE 1432.
001520       77  WS-ADDL-FREQ-PPY             PIC 9(2) COMP  VALUE 0.
001530      *
001540      *    SAVED OFF THE GROUP-HEADER RECORD BY 0100 BEFORE THE INPUT
001550      *    BUFFER IS REUSED FOR THE FIRST LOAN-DETAIL READ - SEE THE
001560      *    US00402 CHANGE-LOG NOTE ABOVE.
001570       01  WS-GROUP-AREA.
001580           05  WS-GROUP-MODE            PIC X(1).
001590               88  WS-GROUP-IS-SINGLE       VALUE 'S'.
001600               88  WS-GROUP-IS-COMPARE      VALUE 'C'.
001610           05  WS-GROUP-LOAN-COUNT      PIC 9(1).
001620           05  WS-GROUP-CALC-ID         PIC X(8).
001630           05  FILLER                   PIC X(05).
001640      *
001650      *    RUN DATE OFF THE SYSTEM CLOCK (2-DIGIT YEAR) AND ITS
001660      *    Y2K-EXPANDED CCYY FORM - SEE 1015-CENTURY-WINDOW.  THIS
001670      *    IS THE FIRST-PAYMENT DATE THE WHOLE SCHEDULE IS BUILT ON.
001680       01  WS-RUN-DATE-AREA.
001690           05  WS-TODAY-RAW             PIC 9(6).
001700           05  WS-TODAY-GRP REDEFINES WS-TODAY-RAW.
001710               10  WS-TODAY-YY          PIC 9(2).
001720               10  WS-TODAY-MM          PIC 9(2).
001730               10  WS-TODAY-DD          PIC 9(2).
001740           05  WS-FIRST-CCYY            PIC 9(4).
001750           05  WS-FIRST-MM              PIC 9(2).
001760           05  WS-FIRST-DD              PIC 9(2).
001770           05  FILLER                   PIC X(05).
001780      *
001790      *    RUN CLOCK TIME, BROKEN OUT TO HH/MM/SS FOR THE CALC-ID
001800      *    STRING BUILT AT 1600.
001810       01  WS-RUN-TIME-AREA.
001820           05  WS-TODAY-TIME            PIC 9(8).
001830           05  WS-TIME-HHMMSS REDEFINES WS-TODAY-TIME.
001840               10  WS-HH                PIC 9(2).
001850               10  WS-MN                PIC 9(2).
001860               10  WS-SS                PIC 9(2).
001870               10  FILLER               PIC 9(2).
001880           05  FILLER                   PIC X(05).
001890      *
001900      *    SCRATCH DATE USED BY THE 9500-9530 DAY-ARITHMETIC CHAIN -
001910      *    REBUILT FROM WS-FIRST-CCYY/MM/DD ON EVERY CALL, SEE 9500.
001920      *    THE NUMERIC REDEFINES LETS 1500 MOVE THE WHOLE DATE OUT
001930      *    TO THE SCHEDULE RECORD'S CCYY/MM/DD FIELDS IN ONE SHOT
001940      *    WHEN THAT'S CONVENIENT, THOUGH 1500 CURRENTLY MOVES THE
001950      *    THREE PIECES SEPARATELY.
001960       01  WS-DATE-WORK-AREA.
001970           05  WS-WORK-DATE-GRP.
001980               10  WS-WORK-CCYY         PIC 9(4).
001990               10  WS-WORK-MM           PIC 9(2).
002000               10  WS-WORK-DD           PIC 9(2).
002010           05  WS-WORK-DATE-NUM REDEFINES WS-WORK-DATE-GRP
002020                                         PIC 9(8).
002030           05  FILLER                   PIC X(10).
002040      *
002050      *    SHARED INPUT/OUTPUT AREA FOR THE 1310 PAYMENT FORMULA -
002060      *    USED BOTH FOR THE ONE-TIME PERMANENT-RATE PAYMENT (1300)
002070      *    AND FOR EVERY BUYDOWN-YEAR RECOMPUTE (1422), SO IT IS
002080      *    RELOADED FRESH EACH TIME RATHER THAN CARRYING STATE.
002090       01  WS-CALC-WORK-AREA.
002100           05  WS-CALC-PRINCIPAL        PIC S9(9)V99   COMP-3.
002110           05  WS-CALC-ANNUAL-RATE      PIC S9(3)V99   COMP-3.
002120           05  WS-CALC-PAYMENTS         PIC 9(5) COMP.
002130           05  WS-CALC-PERIODIC-RATE    PIC S9V9(10)   COMP-3.
002140           05  WS-CALC-RATE-FACTOR      PIC S9(6)V9(8) COMP-3.
002150           05  WS-CALC-PAYMENT-RESULT   PIC S9(9)V99   COMP-3.
002160           05  FILLER                   PIC X(05).
002170      *
002180      *    PER-PAYMENT WORK FIELDS FOR THE 1420/1430 PRINCIPAL SPLIT -
002190      *    "RAW" FIELDS ARE BEFORE THE DOUBLE-CAP, "FINAL" FIELDS ARE
002200      *    AFTER, AND ONLY THE FINAL FIELDS FEED THE BALANCE PAYDOWN
002210      *    AND THE SCHEDULE RECORD.
002220       01  WS-SCHEDULE-WORK-AREA.
002230           05  WS-REG-PRIN-RAW          PIC S9(9)V99   COMP-3.
002240           05  WS-ADDL-RAW              PIC S9(9)V99   COMP-3.
002250           05  WS-ADDL-MAX              PIC S9(9)V99   COMP-3.
002260           05  WS-ADDL-CAPPED           PIC S9(9)V99   COMP-3.
002270           05  WS-TOTAL-PRIN-RAW        PIC S9(9)V99   COMP-3.
002280           05  WS-TOTAL-PRIN-FINAL      PIC S9(9)V99   COMP-3.
002290           05  WS-REG-PRIN-FINAL        PIC S9(9)V99   COMP-3.
002300           05  WS-ADDL-FINAL            PIC S9(9)V99   COMP-3.
002310           05  WS-PERIOD-INTEREST       PIC S9(9)V99   COMP-3.
002320           05  WS-PERIOD-PAYMENT-RATE   PIC S9V9(10)   COMP-3.
002330           05  WS-INT-SAVED-THIS-PERIOD PIC S9(9)V99   COMP-3.
002340           05  FILLER                   PIC X(05).
002350      *
002360      *    LIFE-OF-LOAN ACCUMULATORS, RESET PER LOAN AT 1350 AND
002370      *    CARRIED OUT TO THE SUMMARY RECORD AT 1700.
002380       01  WS-TOTALS-AREA.
002390           05  WS-TOTAL-INTEREST        PIC S9(9)V99 COMP-3 VALUE 0.
002400           05  WS-FIRST-PERIODIC-PMT    PIC S9(9)V99 COMP-3 VALUE 0.
002410           05  FILLER                   PIC X(05).
002420      *
002430      *    US00129 DOWN-PAYMENT/PROPERTY-VALUE CROSS-CHECK SCRATCH -
002440      *    SEE 1100-VALIDATE-INPUT.
002450       01  WS-VALIDATE-WORK-AREA.
002460           05  WS-EXPECTED-LOAN-AMT     PIC S9(9)V99   COMP-3.
002470           05  WS-LOAN-AMT-DIFF         PIC S9(9)V99   COMP-3.
002480           05  FILLER                   PIC X(05).
002490      *
002500      *    US22190 COMPARE-SET WINNERS - SEE 2100/2110.  SEQ FIELDS
002510      *    DOUBLE AS "HAVE WE SEEN A CANDIDATE YET" FLAGS (ZERO MEANS
002520      *    NO) SO THE FIRST VALID LOAN IN THE SET ALWAYS WINS BY
002530      *    DEFAULT UNTIL A BETTER ONE COMES ALONG.
002540       01  WS-BEST-AREA.
002550           05  WS-BEST-PMT-SEQ          PIC 9(1).
002560           05  WS-BEST-PMT-AMT          PIC S9(9)V99   COMP-3.
002570           05  WS-BEST-INT-SEQ          PIC 9(1).
002580           05  WS-BEST-INT-AMT          PIC S9(9)V99   COMP-3.
002590           05  FILLER                   PIC X(05).
002600      *
002610      *    GENERIC TWO-VALUE DIFFERENCE SCRATCH, REUSED THREE TIMES
002620      *    BY 2200 (ONCE PER METRIC) THROUGH THE SHARED 2210 ROUTINE -
002630      *    NOT A TABLE, JUST ONE WORKING PAIR LOADED AND CONSUMED
002640      *    BEFORE THE NEXT METRIC OVERWRITES IT.
002650       01  WS-DIFF-WORK-AREA.
002660           05  WS-DIFF-V1               PIC S9(9)V99   COMP-3.
002670           05  WS-DIFF-V2               PIC S9(9)V99   COMP-3.
002680           05  WS-DIFF-RESULT           PIC S9(9)V99   COMP-3.
002690           05  WS-DIFF-PCT              PIC S9(3)V99   COMP-3.
002700           05  FILLER                   PIC X(05).
002710      *
002720      *    CURRENT LOAN'S OR COMPARE-SET'S CALC-ID, STAMPED BY 1600
002730      *    AND CARRIED ONTO EVERY SCHEDULE, SUMMARY, AND COMPARISON
002740      *    RECORD WRITTEN FOR IT.
002750       01  WS-CALC-ID-AREA.
002760           05  WS-CALC-ID               PIC X(8).
002770           05  FILLER                   PIC X(04).
002780      *
002790      *    UNUSED AS OF THIS RELEASE - RESERVED FOR A FUTURE REJECT-
002800      *    REASON MESSAGE ON THE OPERATOR CONSOLE; 1900 STILL BUILDS
002810      *    ITS DISPLAY TEXT INLINE.
002820       01  WS-MESSAGE-AREA.
002830           05  WS-ERROR-MSG             PIC X(60).
002840           05  FILLER                   PIC X(04).
002850      *
002860       PROCEDURE DIVISION.
002870      *
002880      *----------------------------------------------------------------
002890      *    MAIN LINE - DRIVES ONE GROUP (SINGLE OR COMPARE) AT A TIME
002900      *----------------------------------------------------------------
002910       0000-MAIN-LINE.
002920      *        PRIME THE PUMP WITH THE FIRST GROUP HEADER BEFORE
002930      *        ENTERING THE MAIN LOOP - 0200 RE-READS THE NEXT GROUP
002940      *        HEADER AT THE BOTTOM OF ITS OWN PERFORM, SO EOF-SW
002950      *        IS ALREADY SET BY THE TIME THE UNTIL TEST RUNS AGAIN.
002960           PERFORM 0010-INITIALIZE THRU 0010-EXIT.
002970           PERFORM 0100-READ-GROUP-HEADER THRU 0100-EXIT.
002980           PERFORM 0200-PROCESS-ONE-GROUP THRU 0200-EXIT
002990               UNTIL EOF-SW = 1.
003000           PERFORM 9000-END-RUN THRU 9000-EXIT.
003010      *
003020      *    OPENS ALL FOUR FILES UP FRONT AND CAPTURES TODAY'S DATE
003030      *    FOR THE FIRST-PAYMENT-DATE ARITHMETIC DOWN IN 1450 - THE
003040      *    2-DIGIT YEAR OFF ACCEPT FROM DATE STILL NEEDS THE CENTURY
003050      *    WINDOW APPLIED (1015) BEFORE IT CAN BE USED FOR COMPARES.
003060       0010-INITIALIZE.
003070      *        ONE INPUT FILE DRIVES THE WHOLE RUN; THE THREE OUTPUTS
003080      *        ARE OPENED TOGETHER SO A BAD OPEN ON ANY ONE OF THEM
003090      *        STOPS THE RUN BEFORE A SINGLE LOAN IS TOUCHED.
003100           OPEN INPUT  LOAN-INPUT-FILE.
003110           OPEN OUTPUT AMORT-SCHEDULE-FILE
003120                       MORTGAGE-SUMMARY-FILE
003130                       COMPARISON-SUMMARY-FILE.
003140      *        COUNTERS AND SWITCHES ZEROED HERE RATHER THAN RELYING ON
003150      *        VALUE CLAUSES - THIS PARAGRAPH ONLY RUNS ONCE PER RUN,
003160      *        WHICH IS ALL THESE NEED.
003170           MOVE 0 TO EOF-SW WS-GROUP-CTR REC-CTR WS-CALC-SEQ.
003180      *        RUN DATE IS CAPTURED ONCE, UP FRONT, AND REUSED AS THE
003190      *        FIRST-PAYMENT DATE FOR EVERY LOAN IN THE RUN - SEE
003200      *        1015 FOR THE 2-DIGIT YEAR EXPANSION.
003210           ACCEPT WS-TODAY-RAW FROM DATE.
003220           PERFORM 1015-CENTURY-WINDOW THRU 1015-EXIT.
003230           ACCEPT WS-TODAY-TIME FROM TIME.
003240           DISPLAY 'MTGCALC2000 - MORTGAGE CALC BATCH STARTING'
003250               UPON CRT AT 1401.
003260       0010-EXIT.
003270           EXIT.
003280      *
003290       1015-CENTURY-WINDOW.
003300      *US00201  Y2K - EXPAND THE 2-DIGIT ACCEPT-FROM-DATE YEAR
003310      *        SLIDING WINDOW, NOT A FIXED PIVOT ON THE CALENDAR -
003320      *        ANYTHING UNDER 50 IS READ AS 20XX, 50 AND UP AS 19XX.
003330      *        THIS BATCH ONLY EVER RUNS AGAINST TODAY'S DATE SO THE
003340      *        WINDOW WILL NOT NEED REVISITING UNTIL WELL PAST 2049.
003350           IF WS-TODAY-YY < 50
003360               COMPUTE WS-FIRST-CCYY = 2000 + WS-TODAY-YY
003370           ELSE
003380               COMPUTE WS-FIRST-CCYY = 1900 + WS-TODAY-YY
003390           END-IF.
003400           MOVE WS-TODAY-MM TO WS-FIRST-MM.
003410           MOVE WS-TODAY-DD TO WS-FIRST-DD.
003420       1015-EXIT.
003430           EXIT.
003440      *
003450      *----------------------------------------------------------------
003460      *    GROUP HEADER / GROUP DRIVER
003470      *----------------------------------------------------------------
003480       0100-READ-GROUP-HEADER.
003490           READ LOAN-INPUT-FILE INTO MTGI-LOAN-REQUEST-REC
003500               AT END
003510                   MOVE 1 TO EOF-SW.
003520           IF EOF-SW = 0
003530               ADD 1 TO REC-CTR
003540               ADD 1 TO WS-GROUP-CTR
003550      *            SAVE THE HEADER FIELDS BEFORE WE READ A LOAN DETAIL
003560      *            RECORD INTO THE SAME AREA - SEE US00402 NOTE ABOVE.
003570               MOVE MTGI-REQUEST-MODE TO WS-GROUP-MODE
003580               MOVE MTGI-LOAN-COUNT   TO WS-GROUP-LOAN-COUNT
003590               MOVE MTGI-CALC-ID      TO WS-GROUP-CALC-ID
003600           END-IF.
003610       0100-EXIT.
003620           EXIT.
003630      *    ONE GROUP IS EITHER A SINGLE LOAN (WS-GROUP-LOAN-COUNT = 1)
003640      *    OR A COMPARE SET OF 2-5 LOANS SHARING ONE CALC-ID - THE
003650      *    RESULT TABLE IS CLEARED ONCE PER GROUP SO LAST GROUP'S
003660      *    FIGURES CAN'T LEAK INTO THIS GROUP'S COMPARISON RECORD.
003670       0200-PROCESS-ONE-GROUP.
003680           PERFORM 1810-INIT-RESULT-TABLE THRU 1810-EXIT.
003690      *        WS-LOAN-IDX ALSO DOUBLES AS THE MTGS-LOAN-SEQ STAMPED ON
003700      *        EVERY SCHEDULE/SUMMARY ROW THIS LOAN PRODUCES.
003710           PERFORM 0300-READ-AND-CALC-LOAN THRU 0300-EXIT
003720               VARYING WS-LOAN-IDX FROM 1 BY 1
003730               UNTIL WS-LOAN-IDX > WS-GROUP-LOAN-COUNT.
003740      *        A SINGLE-LOAN GROUP NEVER REACHES 2000 - THERE IS
003750      *        NOTHING TO COMPARE ONE LOAN AGAINST.
003760           IF WS-GROUP-IS-COMPARE
003770               PERFORM 2000-CALC-COMPARISON THRU 2000-EXIT
003780           END-IF.
003790      *        PULL THE NEXT GROUP'S HEADER BEFORE RETURNING TO THE
003800      *        MAIN LOOP'S EOF TEST.
003810           PERFORM 0100-READ-GROUP-HEADER THRU 0100-EXIT.
003820       0200-EXIT.
003830           EXIT.
003840      *        RUNNING OUT OF DETAIL RECORDS BEFORE WS-GROUP-LOAN-COUNT
003850      *        IS SATISFIED MEANS THE INPUT FILE IS OUT OF SYNC WITH
003860      *        ITS OWN HEADER COUNT - THAT IS NOT A RECOVERABLE DATA
003870      *        ERROR, IT IS A BAD FILE, SO THE RUN ABENDS RATHER THAN
003880      *        WRITING PARTIAL RESULTS.
003890       0300-READ-AND-CALC-LOAN.
003900      *        READ STRAIGHT INTO THE SAME REQUEST-REC AREA THE HEADER
003910      *        READ USED - MTGI-LOAN-COUNT/CALC-ID WERE ALREADY SAVED
003920      *        OFF TO WS-GROUP-* BY 0100 BEFORE THIS OVERWRITES THEM.
003930           READ LOAN-INPUT-FILE INTO MTGI-LOAN-REQUEST-REC
003940               AT END
003950                   PERFORM 9900-ABORT-RUN THRU 9900-EXIT.
003960           ADD 1 TO REC-CTR.
003970           PERFORM 1000-CALC-ONE-LOAN THRU 1000-EXIT.
003980       0300-EXIT.
003990           EXIT.
004000      *
004010      *----------------------------------------------------------------
004020      *    SINGLE LOAN CALCULATION - ONE LOAN-REQUEST RECORD IN
004030      *    MTGI-LOAN-DETAIL-DATA
004040      *----------------------------------------------------------------
004050      *        A FAILED LOAN STILL NEEDS A RESULT-TABLE SLOT (MARKED
004060      *        INVALID BY 1900) SO THE COMPARE LOGIC AT 2100 CAN SKIP
004070      *        IT BY POSITION RATHER THAN BY RENUMBERING THE REMAINING
004080      *        LOANS IN THE SET.
004090       1000-CALC-ONE-LOAN.
004100      *        VALIDATE FIRST, ALWAYS - NOTHING BELOW THIS IF IS SAFE
004110      *        TO RUN AGAINST A LOAN THAT FAILED THE SANITY CHECKS.
004120           PERFORM 1100-VALIDATE-INPUT THRU 1100-EXIT.
004130           IF WS-VALID-SW = 'N'
004140               PERFORM 1900-REJECT-LOAN THRU 1900-EXIT
004150           ELSE
004160      *            BUYDOWN TABLE AND BASE PAYMENT ARE BOTH NEEDED
004170      *            BEFORE THE CALC-ID IS STAMPED, SINCE 1600 ALSO
004180      *            FEEDS THE SCHEDULE INIT THAT FOLLOWS IT.
004190               PERFORM 1200-BUILD-BUYDOWN-TABLE THRU 1200-EXIT
004200               PERFORM 1300-COMPUTE-BASE-PAYMENT THRU 1300-EXIT
004210               PERFORM 1600-STAMP-CALC-ID THRU 1600-EXIT
004220               PERFORM 1350-INIT-SCHEDULE THRU 1350-EXIT
004230               PERFORM 1400-BUILD-SCHEDULE THRU 1400-EXIT
004240               PERFORM 1700-WRITE-SUMMARY-REC THRU 1700-EXIT
004250               PERFORM 1800-SAVE-RESULT-ROW THRU 1800-EXIT
004260           END-IF.
004270       1000-EXIT.
004280           EXIT.
004290      *
004300      *    US00129 - DOWN PAYMENT / PROPERTY VALUE / LOAN AMOUNT
004310      *    CROSS-CHECK.  TOLERANCE IS $100.00 TO ABSORB ROUNDING ON
004320      *    THE QUOTE SHEET.
004330       1100-VALIDATE-INPUT.
004340           MOVE 'Y' TO WS-VALID-SW.
004350      *        SANITY CHECK 1 - DOWN PAYMENT CAN'T EXCEED THE
004360      *        PROPERTY'S VALUE.  SKIPPED WHEN EITHER FIGURE IS ZERO
004370      *        (QUOTE-ONLY REQUESTS DON'T ALWAYS CARRY BOTH FIELDS).
004380           IF MTGI-DOWN-PAYMENT > 0 AND MTGI-PROPERTY-VALUE > 0
004390               IF MTGI-DOWN-PAYMENT > MTGI-PROPERTY-VALUE
004400                   MOVE 'N' TO WS-VALID-SW
004410               END-IF
004420           END-IF.
004430      *        SANITY CHECK 2 - THE QUOTED LOAN AMOUNT SHOULD EQUAL
004440      *        PROPERTY VALUE LESS DOWN PAYMENT, WITHIN $100 TO
004450      *        ABSORB QUOTE-SHEET ROUNDING.  ONLY RUN IF CHECK 1
004460      *        ALREADY PASSED - NO POINT COMPUTING A DIFFERENCE
004470      *        AGAINST FIGURES ALREADY KNOWN TO BE INCONSISTENT.
004480           IF WS-VALID-SW = 'Y' AND MTGI-PROPERTY-VALUE > 0
004490               COMPUTE WS-EXPECTED-LOAN-AMT =
004500                   MTGI-PROPERTY-VALUE - MTGI-DOWN-PAYMENT
004510               COMPUTE WS-LOAN-AMT-DIFF =
004520                   MTGI-LOAN-AMOUNT - WS-EXPECTED-LOAN-AMT
004530               IF WS-LOAN-AMT-DIFF < 0
004540                   COMPUTE WS-LOAN-AMT-DIFF = WS-LOAN-AMT-DIFF * -1
004550               END-IF
004560               IF WS-LOAN-AMT-DIFF > 100.00
004570                   MOVE 'N' TO WS-VALID-SW
004580               END-IF
004590           END-IF.
004600       1100-EXIT.
004610           EXIT.
004620      *    US16210 - A REJECTED LOAN NO LONGER ABORTS THE GROUP, IT
004630      *    JUST MARKS ITS OWN RESULT-TABLE SLOT INVALID AND LOGS A
004640      *    CONSOLE MESSAGE - THE REST OF A COMPARE SET STILL RUNS
004650      *    AND WRITES ITS OWN SCHEDULE/SUMMARY RECORDS.
004660       1900-REJECT-LOAN.
004670           SET MTGW-RES-IDX TO WS-LOAN-IDX.
004680           MOVE 'N' TO MTGW-RES-VALID-FLAG(MTGW-RES-IDX).
004690           DISPLAY 'MTGCALC2000 - LOAN REJECTED - SEQ '
004700               WS-LOAN-IDX
004710               ' - DOWN PAYMENT/PROPERTY/LOAN AMOUNT MISMATCH'
004720               UPON CRT AT 1801.
004730       1900-EXIT.
004740           EXIT.
004750      *
004760      *    US00247 - 2-1 AND 3-2-1 BUYDOWN RATE SCHEDULES.  BUILDS A
004770      *    SMALL TABLE OF (LOAN-YEAR, DISCOUNTED-RATE) PAIRS THAT
004780      *    1210 LOOKS UP WHILE THE SCHEDULE IS INSIDE THE BUYDOWN
004790      *    WINDOW - A NON-BUYDOWN LOAN FALLS THROUGH "WHEN OTHER"
004800      *    WITH THE DURATION LEFT AT ZERO, WHICH IS HOW 1210 AND 1420
004810      *    KNOW THERE IS NO TABLE TO CONSULT.
004820       1200-BUILD-BUYDOWN-TABLE.
004830           MOVE 0 TO MTGW-BUYDOWN-DURATION.
004840           EVALUATE TRUE
004850      *            2-1 BUYDOWN - RATE IS 2 POINTS UNDER NOTE IN YEAR 1,
004860      *            1 POINT UNDER IN YEAR 2, FULL NOTE RATE FROM THEN.
004870               WHEN MTGI-BUYDOWN-2-1
004880                   MOVE 2 TO MTGW-BUYDOWN-DURATION
004890                   MOVE 1 TO MTGW-BDN-YEAR-NO(1)
004900                   COMPUTE MTGW-BDN-RATE(1) = MTGI-INTEREST-RATE - 2.00
004910                   MOVE 2 TO MTGW-BDN-YEAR-NO(2)
004920                   COMPUTE MTGW-BDN-RATE(2) = MTGI-INTEREST-RATE - 1.00
004930      *            3-2-1 BUYDOWN - SAME IDEA STRETCHED OVER THREE
004940      *            YEARS, ONE POINT NARROWER EACH YEAR.
004950               WHEN MTGI-BUYDOWN-3-2-1
004960                   MOVE 3 TO MTGW-BUYDOWN-DURATION
004970                   MOVE 1 TO MTGW-BDN-YEAR-NO(1)
004980                   COMPUTE MTGW-BDN-RATE(1) = MTGI-INTEREST-RATE - 3.00
004990                   MOVE 2 TO MTGW-BDN-YEAR-NO(2)
005000                   COMPUTE MTGW-BDN-RATE(2) = MTGI-INTEREST-RATE - 2.00
005010                   MOVE 3 TO MTGW-BDN-YEAR-NO(3)
005020                   COMPUTE MTGW-BDN-RATE(3) = MTGI-INTEREST-RATE - 1.00
005030      *            NO BUYDOWN ON THIS NOTE - LEAVE THE TABLE EMPTY.
005040               WHEN OTHER
005050                   CONTINUE
005060           END-EVALUATE.
005070           PERFORM 1220-DETERMINE-PAYMENTS-PER-YEAR THRU 1220-EXIT.
005080      *        TOTAL NUMBER OF SCHEDULE ROWS THE LOAN WILL GENERATE -
005090      *        DRIVES THE PERFORM-UNTIL AT 1400.
005100           COMPUTE MTGW-TOTAL-PAYMENTS =
005110               MTGI-LOAN-TERM-YEARS * MTGW-PAYMENTS-PER-YEAR.
005120       1200-EXIT.
005130           EXIT.
005140      *
005150      *    MAPS THE PAYMENT-FREQUENCY 88-LEVELS OFF MTGI-LOAN-REQUEST-
005160      *    REC TO AN ANNUAL COUNT - FEEDS BOTH THE PERMANENT-RATE
005170      *    FORMULA (1310) AND THE TOTAL-PAYMENTS COUNT (1200).  AN
005180      *    UNRECOGNIZED FREQUENCY CODE DEFAULTS TO MONTHLY RATHER
005190      *    THAN LEAVING THE FIELD AT ZERO AND DIVIDING BY IT LATER.
005200       1220-DETERMINE-PAYMENTS-PER-YEAR.
005210           EVALUATE TRUE
005220               WHEN MTGI-FREQ-MONTHLY  MOVE 12 TO MTGW-PAYMENTS-PER-YEAR
005230               WHEN MTGI-FREQ-BIWEEKLY MOVE 26 TO MTGW-PAYMENTS-PER-YEAR
005240               WHEN MTGI-FREQ-WEEKLY   MOVE 52 TO MTGW-PAYMENTS-PER-YEAR
005250               WHEN OTHER              MOVE 12 TO MTGW-PAYMENTS-PER-YEAR
005260           END-EVALUATE.
005270       1220-EXIT.
005280           EXIT.
005290      *
005300      *    THE RATE IN EFFECT FOR THE LOAN-YEAR CURRENTLY BEING
005310      *    SCHEDULED - THE BUYDOWN TABLE RATE WHILE WE ARE STILL
005320      *    INSIDE THE BUYDOWN WINDOW (MTGW-BUYDOWN-DURATION), THE
005330      *    NOTE RATE FROM THE INPUT RECORD FROM THEN ON.
005340       1210-RATE-FOR-LOAN-YEAR.
005350           IF MTGW-BUYDOWN-DURATION > 0
005360               AND MTGW-CURRENT-LOAN-YEAR NOT > MTGW-BUYDOWN-DURATION
005370      *            STILL INSIDE THE BOUGHT-DOWN YEARS - PULL THE
005380      *            DISCOUNTED RATE FOR THIS LOAN-YEAR OUT OF THE
005390      *            TABLE 1200 BUILT.
005400               SET MTGW-BDN-IDX TO MTGW-CURRENT-LOAN-YEAR
005410               MOVE MTGW-BDN-RATE(MTGW-BDN-IDX) TO MTGW-EFFECTIVE-RATE
005420           ELSE
005430      *            PAST THE BUYDOWN WINDOW, OR NO BUYDOWN ON THIS
005440      *            LOAN AT ALL - USE THE NOTE'S PERMANENT RATE.
005450               MOVE MTGI-INTEREST-RATE TO MTGW-EFFECTIVE-RATE
005460           END-IF.
005470       1210-EXIT.
005480           EXIT.
005490      *
005500      *    PERMANENT-RATE PAYMENT, OVER THE FULL NOTE TERM.  ALSO
005510      *    USED (VIA 1310) FOR THE BUYDOWN-YEAR RECOMPUTE IN 1422.
005520      *    THIS IS THE PAYMENT PRINTED ON THE QUOTE SHEET AND IS
005530      *    WHAT THE CUSTOMER PAYS ONCE ANY BUYDOWN DISCOUNT RUNS
005540      *    OUT - NOT NECESSARILY THE FIRST PAYMENT ON THE SCHEDULE.
005550       1300-COMPUTE-BASE-PAYMENT.
005560      *        LOAD THE SHARED FORMULA FIELDS WITH THE FULL ORIGINAL
005570      *        LOAN AMOUNT, THE NOTE'S PERMANENT RATE, AND THE FULL
005580      *        TERM - THIS IS THE ONE-TIME, ONCE-PER-LOAN CALL; 1422
005590      *        RELOADS THE SAME FIELDS DIFFERENTLY FOR EACH BUYDOWN
005600      *        YEAR'S RECOMPUTE.
005610           MOVE MTGI-LOAN-AMOUNT   TO WS-CALC-PRINCIPAL.
005620           MOVE MTGI-INTEREST-RATE TO WS-CALC-ANNUAL-RATE.
005630           MOVE MTGW-TOTAL-PAYMENTS TO WS-CALC-PAYMENTS.
005640           PERFORM 1310-COMPUTE-PAYMENT-FORMULA THRU 1310-EXIT.
005650           MOVE WS-CALC-PAYMENT-RESULT TO MTGW-BASE-PAYMENT.
005660       1300-EXIT.
005670           EXIT.
005680      *
005690      *    SHARED PAYMENT FORMULA - NO FUNCTION DIVISION INTRINSICS,
005700      *    JUST THE NATIVE ** OPERATOR ON THE RATE FACTOR, SO THIS
005710      *    WILL RUN ON THE OLDER COMPILERS STILL LICENSED ON THE
005720      *    PRODUCTION LPARS.  THREE CASES HANDLED:
005730      *        INTEREST-ONLY NOTE  - PAYMENT IS JUST ONE PERIOD'S
005740      *                              INTEREST, PRINCIPAL UNTOUCHED.
005750      *        ZERO-RATE NOTE      - STRAIGHT-LINE PRINCIPAL, NO
005760      *                              RATE FACTOR TO DIVIDE BY.
005770      *        NORMAL AMORTIZING   - STANDARD LEVEL-PAYMENT FORMULA,
005780      *                              PRINCIPAL * RATE * (1+RATE)**N
005790      *                              / ((1+RATE)**N - 1).
005800       1310-COMPUTE-PAYMENT-FORMULA.
005810           IF MTGI-TYPE-INT-ONLY
005820               COMPUTE WS-CALC-PERIODIC-RATE =
005830                   (WS-CALC-ANNUAL-RATE / 100) / MTGW-PAYMENTS-PER-YEAR
005840               COMPUTE WS-CALC-PAYMENT-RESULT ROUNDED =
005850                   WS-CALC-PRINCIPAL * WS-CALC-PERIODIC-RATE
005860           ELSE
005870               COMPUTE WS-CALC-PERIODIC-RATE =
005880                   (WS-CALC-ANNUAL-RATE / 100) / MTGW-PAYMENTS-PER-YEAR
005890               IF WS-CALC-PERIODIC-RATE = 0
005900      *                NO-INTEREST PROMOTIONAL NOTE - SPLIT THE
005910      *                PRINCIPAL EVENLY, NO RATE FACTOR INVOLVED.
005920                   COMPUTE WS-CALC-PAYMENT-RESULT ROUNDED =
005930                       WS-CALC-PRINCIPAL / WS-CALC-PAYMENTS
005940               ELSE
005950      *                STANDARD AMORTIZING FORMULA.  RATE FACTOR IS
005960      *                CARRIED AT 8 DECIMAL PLACES (WS-CALC-RATE-
005970      *                FACTOR) SO A 30-YEAR MONTHLY NOTE (360
005980      *                COMPOUNDING PERIODS) DOESN'T LOSE PRECISION
005990      *                BEFORE THE FINAL DIVIDE.
006000                   COMPUTE WS-CALC-RATE-FACTOR =
006010                       (1 + WS-CALC-PERIODIC-RATE) ** WS-CALC-PAYMENTS
006020                   COMPUTE WS-CALC-PAYMENT-RESULT ROUNDED =
006030                       WS-CALC-PRINCIPAL * WS-CALC-PERIODIC-RATE
006040                           * WS-CALC-RATE-FACTOR
006050                           / (WS-CALC-RATE-FACTOR - 1)
006060               END-IF
006070           END-IF.
006080       1310-EXIT.
006090           EXIT.
006100      *
006110      *----------------------------------------------------------------
006120      *    AMORTIZATION SCHEDULE LOOP
006130      *----------------------------------------------------------------
006140      *    RESET THE RUNNING BALANCE, THE INTEREST-SAVED ACCUMULATOR,
006150      *    AND THE TEN-YEAR BREAKDOWN TABLE BEFORE WALKING A FRESH
006160      *    LOAN'S SCHEDULE - MTGW-CALC-CONTROLS AND MTGW-YEAR-TABLE
006170      *    ARE SHARED ACROSS ALL LOANS IN MTGCWK SO THEY HAVE TO BE
006180      *    ZEROED HERE OR THE PRIOR LOAN'S FIGURES BLEED THROUGH.
006190       1350-INIT-SCHEDULE.
006200      *        STARTING BALANCE IS THE FULL LOAN AMOUNT - EVERY OTHER
006210      *        ACCUMULATOR STARTS AT ZERO SINCE NO PAYMENT HAS BEEN
006220      *        APPLIED YET FOR THIS LOAN.
006230           MOVE MTGI-LOAN-AMOUNT TO MTGW-REMAINING-BALANCE.
006240           MOVE 0 TO MTGW-CUM-INT-SAVED.
006250           MOVE 0 TO WS-TOTAL-INTEREST.
006260           MOVE 0 TO WS-FIRST-PERIODIC-PMT.
006270           MOVE 0 TO WS-PAYMENT-COUNT.
006280           PERFORM 1355-CLEAR-YEAR-ROW THRU 1355-EXIT
006290               VARYING MTGW-YR-IDX FROM 1 BY 1 UNTIL MTGW-YR-IDX > 10.
006300       1350-EXIT.
006310           EXIT.
006320      *
006330      *    ZERO ONE ROW OF THE TEN-YEAR BREAKDOWN TABLE.
006340       1355-CLEAR-YEAR-ROW.
006350           MOVE 0 TO MTGW-YR-PRINCIPAL-PAID(MTGW-YR-IDX)
006360                     MTGW-YR-INTEREST-PAID(MTGW-YR-IDX)
006370                     MTGW-YR-END-BALANCE(MTGW-YR-IDX).
006380       1355-EXIT.
006390           EXIT.
006400      *
006410      *    DRIVES ONE PAYMENT ROW AT A TIME UNTIL EITHER THE NOTE
006420      *    TERM IS EXHAUSTED OR THE BALANCE HITS ZERO EARLY (EXTRA
006430      *    PRINCIPAL PAYOFF) - WHICHEVER COMES FIRST.
006440       1400-BUILD-SCHEDULE.
006450           PERFORM 1405-BUILD-ONE-PAYMENT THRU 1405-EXIT
006460               VARYING WS-PAYMENT-NO FROM 1 BY 1
006470               UNTIL WS-PAYMENT-NO > MTGW-TOTAL-PAYMENTS
006480                  OR MTGW-REMAINING-BALANCE = ZERO.
006490       1400-EXIT.
006500           EXIT.
006510      *
006520      *    ONE PASS THROUGH THE SCHEDULE - FIGURE THE LOAN-YEAR THIS
006530      *    PAYMENT FALLS IN, GET THE RATE FOR THAT YEAR, THEN WORK
006540      *    INTEREST, PRINCIPAL, AND EXTRA PRINCIPAL IN THAT ORDER
006550      *    SINCE EACH FEEDS THE NEXT (CAN'T CAP EXTRA PRINCIPAL IN
006560      *    1430 UNTIL WE KNOW REGULAR PRINCIPAL OUT OF 1420).
006570       1405-BUILD-ONE-PAYMENT.
006580      *        LOAN-YEAR = WHICH 12-MONTH (OR EQUIVALENT) BLOCK THIS
006590      *        PAYMENT FALLS IN, INTEGER DIVISION TRUNCATING DOWN -
006600      *        PAYMENTS 1 THROUGH MTGW-PAYMENTS-PER-YEAR ARE YEAR 1,
006610      *        AND SO ON.  DRIVES BOTH THE RATE LOOKUP AND THE
006620      *        YEARLY-BREAKDOWN BUCKET AT 1460.
006630           COMPUTE MTGW-CURRENT-LOAN-YEAR =
006640               ((WS-PAYMENT-NO - 1) / MTGW-PAYMENTS-PER-YEAR) + 1.
006650           PERFORM 1210-RATE-FOR-LOAN-YEAR THRU 1210-EXIT.
006660           PERFORM 1410-COMPUTE-PERIOD-INTEREST THRU 1410-EXIT.
006670           PERFORM 1420-COMPUTE-PERIOD-PRINCIPAL THRU 1420-EXIT.
006680           PERFORM 1430-APPLY-ADDL-PRINCIPAL THRU 1430-EXIT.
006690           PERFORM 1440-ACCUM-INTEREST-SAVED THRU 1440-EXIT.
006700      *        PAY DOWN THE BALANCE BY WHATEVER PRINCIPAL (REGULAR
006710      *        PLUS EXTRA) 1420/1430 SETTLED ON.  THE < 0 GUARD IS
006720      *        BELT-AND-SUSPENDERS - 1430'S SECOND CAP SHOULD ALREADY
006730      *        STOP THIS, BUT A PENNY OF ROUNDING DRIFT ON THE LAST
006740      *        PAYMENT IS CHEAPER TO CLAMP HERE THAN TO CHASE.
006750           COMPUTE MTGW-REMAINING-BALANCE =
006760               MTGW-REMAINING-BALANCE - WS-REG-PRIN-FINAL
006770                   - WS-ADDL-FINAL.
006780           IF MTGW-REMAINING-BALANCE < 0
006790               MOVE 0 TO MTGW-REMAINING-BALANCE
006800           END-IF.
006810           PERFORM 1450-COMPUTE-PAYMENT-DATE THRU 1450-EXIT.
006820           PERFORM 1460-ACCUM-YEARLY-BREAKDOWN THRU 1460-EXIT.
006830      *        THE FIRST PAYMENT IS WHAT SHOWS ON THE SUMMARY RECORD
006840      *        (1700) - FOR A BUYDOWN NOTE THAT IS THE DISCOUNTED
006850      *        YEAR-1 PAYMENT, NOT THE PERMANENT-RATE MTGW-BASE-
006860      *        PAYMENT, SO IT HAS TO BE CAPTURED HERE WHILE WE STILL
006870      *        HAVE THE ACTUAL AMOUNT CHARGED FOR PAYMENT NUMBER 1.
006880           IF WS-PAYMENT-NO = 1
006890               COMPUTE WS-FIRST-PERIODIC-PMT =
006900                   WS-REG-PRIN-FINAL + WS-ADDL-FINAL + WS-PERIOD-INTEREST
006910           END-IF.
006920           PERFORM 1500-WRITE-SCHEDULE-REC THRU 1500-EXIT.
006930      *        TALLY THE LIFE-OF-LOAN COUNTERS LAST, AFTER THE ROW IS
006940      *        WRITTEN, SO THE SCHEDULE RECORD ITSELF REFLECTS ONLY
006950      *        THIS PAYMENT'S FIGURES - THE RUNNING TOTALS ARE FOR
006960      *        1700'S SUMMARY RECORD, NOT FOR THE SCHEDULE LINE.
006970           ADD 1 TO WS-PAYMENT-COUNT.
006980           ADD WS-PERIOD-INTEREST TO WS-TOTAL-INTEREST.
006990       1405-EXIT.
007000           EXIT.
007010      *
007020      *    INTEREST FOR THE PERIOD - CURRENT RATE / 100 / PAYMENTS
007030      *    PER YEAR, TIMES WHATEVER BALANCE IS LEFT GOING INTO THIS
007040      *    PAYMENT.  ROUNDED TO THE PENNY, AS PRINTED ON THE BILL.
007050       1410-COMPUTE-PERIOD-INTEREST.
007060      *        PERIODIC RATE OFF WHICHEVER ANNUAL RATE 1210 PICKED
007070      *        FOR THIS LOAN-YEAR - SAVED IN WORKING STORAGE SINCE
007080      *        1440'S INTEREST-SAVED FORMULA REUSES THE SAME FIGURE.
007090           COMPUTE WS-PERIOD-PAYMENT-RATE =
007100               (MTGW-EFFECTIVE-RATE / 100) / MTGW-PAYMENTS-PER-YEAR.
007110           COMPUTE WS-PERIOD-INTEREST ROUNDED =
007120               MTGW-REMAINING-BALANCE * WS-PERIOD-PAYMENT-RATE.
007130       1410-EXIT.
007140           EXIT.
007150      *
007160      *    REGULAR (NON-EXTRA) PRINCIPAL FOR THE PERIOD.  THREE
007170      *    PATHS, IN PRIORITY ORDER:
007180      *        INTEREST-ONLY  - NO PRINCIPAL UNTIL THE BALLOON
007190      *                         PAYMENT AT NOTE MATURITY.
007200      *        BUYDOWN YEAR   - PAYMENT WAS RECOMPUTED AT THE
007210      *                         DISCOUNTED RATE (1422); PRINCIPAL IS
007220      *                         WHATEVER OF THAT PAYMENT ISN'T
007230      *                         INTEREST.
007240      *        NORMAL YEAR    - PRINCIPAL IS WHATEVER OF THE
007250      *                         PERMANENT-RATE BASE PAYMENT (1300)
007260      *                         ISN'T INTEREST.
007270       1420-COMPUTE-PERIOD-PRINCIPAL.
007280           EVALUATE TRUE
007290      *            INTEREST-ONLY NOTE - NO PRINCIPAL AT ALL UNTIL THE
007300      *            FINAL PAYMENT, WHICH BALLOONS THE WHOLE REMAINING
007310      *            BALANCE.
007320               WHEN MTGI-TYPE-INT-ONLY
007330                   IF WS-PAYMENT-NO = MTGW-TOTAL-PAYMENTS
007340                       MOVE MTGW-REMAINING-BALANCE TO WS-REG-PRIN-RAW
007350                   ELSE
007360                       MOVE 0 TO WS-REG-PRIN-RAW
007370                   END-IF
007380      *            STILL INSIDE THE BUYDOWN WINDOW - THE PAYMENT
007390      *            ITSELF WAS RECOMPUTED AT THE DISCOUNTED RATE
007400      *            (1422), SO PRINCIPAL HERE IS WHATEVER OF THAT
007410      *            RECOMPUTED PAYMENT ISN'T INTEREST.
007420               WHEN MTGW-BUYDOWN-DURATION > 0
007430                       AND MTGW-CURRENT-LOAN-YEAR
007440                               NOT > MTGW-BUYDOWN-DURATION
007450                   PERFORM 1422-RECOMPUTE-BUYDOWN-PMT THRU 1422-EXIT
007460                   COMPUTE WS-REG-PRIN-RAW =
007470                       WS-CALC-PAYMENT-RESULT - WS-PERIOD-INTEREST
007480      *            PAST THE BUYDOWN WINDOW, OR NO BUYDOWN AT ALL -
007490      *            PRINCIPAL IS WHATEVER OF THE PERMANENT-RATE BASE
007500      *            PAYMENT (1300) ISN'T INTEREST.
007510               WHEN OTHER
007520                   COMPUTE WS-REG-PRIN-RAW =
007530                       MTGW-BASE-PAYMENT - WS-PERIOD-INTEREST
007540           END-EVALUATE.
007550      *        A SMALL/ZERO-RATE NOTE CAN PUSH PRINCIPAL NEGATIVE ON
007560      *        ROUNDING - NEVER LET THE SCHEDULE CREDIT THE BORROWER
007570      *        PRINCIPAL THAT WASN'T OWED.
007580           IF WS-REG-PRIN-RAW < 0
007590               MOVE 0 TO WS-REG-PRIN-RAW
007600           END-IF.
007610       1420-EXIT.
007620           EXIT.
007630      *
007640      *    BUYDOWN-YEAR RECOMPUTE - AMORTIZE THE CURRENT BALANCE AT
007650      *    THE BUYDOWN RATE OVER THE REMAINING TERM (NOTE TERM LESS
007660      *    THE WHOLE LOAN-YEARS ALREADY ELAPSED).
007670       1422-RECOMPUTE-BUYDOWN-PMT.
007680      *        REMAINING TERM SHRINKS BY ONE FULL LOAN-YEAR EACH TIME
007690      *        THIS IS CALLED, SO A 2-1 BUYDOWN RECOMPUTES TWICE -
007700      *        ONCE FOR YEAR 1 (29 YEARS LEFT ON A 30-YEAR NOTE) AND
007710      *        AGAIN FOR YEAR 2 (28 YEARS LEFT).
007720           COMPUTE WS-CALC-PAYMENTS =
007730               (MTGI-LOAN-TERM-YEARS - (MTGW-CURRENT-LOAN-YEAR - 1))
007740                   * MTGW-PAYMENTS-PER-YEAR.
007750      *        AMORTIZE OFF THE BALANCE AS IT STANDS ENTERING THIS
007760      *        LOAN-YEAR, NOT THE ORIGINAL LOAN AMOUNT - THE BUYDOWN
007770      *        RATE APPLIES TO WHAT IS ACTUALLY STILL OWED.
007780           MOVE MTGW-REMAINING-BALANCE TO WS-CALC-PRINCIPAL.
007790           MOVE MTGW-EFFECTIVE-RATE    TO WS-CALC-ANNUAL-RATE.
007800           PERFORM 1310-COMPUTE-PAYMENT-FORMULA THRU 1310-EXIT.
007810       1422-EXIT.
007820           EXIT.
007830      *
007840      *    US00318 - ADDITIONAL PRINCIPAL SCHEDULING, WITH THE
007850      *    DOUBLE-CAP SO WE NEVER PAY MORE PRINCIPAL THAN IS LEFT
007860      *    ON THE NOTE.
007870       1430-APPLY-ADDL-PRINCIPAL.
007880           MOVE 0 TO WS-ADDL-RAW.
007890      *        NOTHING TO DO IF THE LOAN HAS NO ADDITIONAL-PRINCIPAL
007900      *        ARRANGEMENT AT ALL.
007910           IF MTGI-ADDL-PRINCIPAL-PMT > 0
007920      *            ONE-TIME EXTRA PRINCIPAL APPLIES ON PAYMENT 1 ONLY.
007930               IF MTGI-ADDL-FREQ-ONE-TIME
007940                   IF WS-PAYMENT-NO = 1
007950                       MOVE MTGI-ADDL-PRINCIPAL-PMT TO WS-ADDL-RAW
007960                   END-IF
007970               ELSE
007980      *            RECURRING EXTRA PRINCIPAL - FIGURE THE INTERVAL
007990      *            ONCE, THEN APPLY IT ONLY ON PAYMENTS THAT LAND ON
008000      *            AN EXACT MULTIPLE OF THAT INTERVAL.
008010                   PERFORM 1432-DETERMINE-ADDL-INTERVAL THRU 1432-EXIT
008020                   DIVIDE WS-PAYMENT-NO BY MTGW-ADDL-INTERVAL
008030                       GIVING WS-TEMP-DIV REMAINDER WS-TEMP-REM
008040                   IF WS-TEMP-REM = 0
008050                       MOVE MTGI-ADDL-PRINCIPAL-PMT TO WS-ADDL-RAW
008060                   END-IF
008070               END-IF
008080           END-IF.
008090      *        FIRST CAP - EXTRA PRINCIPAL CANNOT EXCEED WHAT IS LEFT
008100      *        AFTER THE REGULAR PRINCIPAL FOR THIS PERIOD.
008110           COMPUTE WS-ADDL-MAX =
008120               MTGW-REMAINING-BALANCE - WS-REG-PRIN-RAW.
008130           IF WS-ADDL-MAX < 0
008140               MOVE 0 TO WS-ADDL-MAX
008150           END-IF.
008160           IF WS-ADDL-RAW > WS-ADDL-MAX
008170               MOVE WS-ADDL-MAX TO WS-ADDL-CAPPED
008180           ELSE
008190               MOVE WS-ADDL-RAW TO WS-ADDL-CAPPED
008200           END-IF.
008210      *        SECOND CAP - IF REGULAR + EXTRA STILL RUNS PAST THE
008220      *        REMAINING BALANCE (FINAL PAYMENT ROUNDING), CLAMP THE
008230      *        TOTAL AND RE-SPLIT THE REGULAR/EXTRA PIECES BY RATIO.
008240           COMPUTE WS-TOTAL-PRIN-RAW = WS-REG-PRIN-RAW + WS-ADDL-CAPPED.
008250           IF WS-TOTAL-PRIN-RAW > MTGW-REMAINING-BALANCE
008260      *                CLAMP TO WHATEVER BALANCE IS LEFT, THEN RE-SPLIT
008270      *                REGULAR/EXTRA IN THE SAME PROPORTION THE RAW
008280      *                FIGURES WERE IN - KEEPS THE SCHEDULE'S REGULAR-
008290      *                PAYMENT AND EXTRA-PRINCIPAL COLUMNS FROM BOTH
008300      *                READING AS FULL AMOUNTS ON THE PAYOFF LINE.
008310               MOVE MTGW-REMAINING-BALANCE TO WS-TOTAL-PRIN-FINAL
008320               IF WS-TOTAL-PRIN-RAW = 0
008330                   MOVE 0 TO WS-REG-PRIN-FINAL
008340               ELSE
008350                   COMPUTE WS-REG-PRIN-FINAL ROUNDED =
008360                       WS-REG-PRIN-RAW * WS-TOTAL-PRIN-FINAL
008370                           / WS-TOTAL-PRIN-RAW
008380               END-IF
008390               COMPUTE WS-ADDL-FINAL =
008400                   WS-TOTAL-PRIN-FINAL - WS-REG-PRIN-FINAL
008410           ELSE
008420      *                NORMAL CASE - BALANCE HAS ROOM FOR BOTH PIECES
008430      *                AS CALCULATED, NOTHING TO RE-SPLIT.
008440               MOVE WS-REG-PRIN-RAW TO WS-REG-PRIN-FINAL
008450               MOVE WS-ADDL-CAPPED  TO WS-ADDL-FINAL
008460           END-IF.
008470       1430-EXIT.
008480           EXIT.
008490      *
008500      *    HOW OFTEN (IN PAYMENT PERIODS) THE EXTRA PRINCIPAL HITS -
008510      *    CONVERT THE EXTRA-PAYMENT FREQUENCY ON THE INPUT RECORD
008520      *    TO A PAYMENTS-PER-YEAR COUNT, THEN FIGURE HOW MANY REGULAR
008530      *    PAYMENT PERIODS FALL BETWEEN EACH EXTRA-PRINCIPAL HIT.  IF
008540      *    THE TWO FREQUENCIES DON'T DIVIDE EVENLY (E.G. AN ANNUAL
008550      *    EXTRA PAYMENT ON A BIWEEKLY NOTE) FALL BACK TO ONCE A YEAR
008560      *    RATHER THAN GUESS AT A FRACTIONAL INTERVAL.
008570       1432-DETERMINE-ADDL-INTERVAL.
008580           EVALUATE TRUE
008590               WHEN MTGI-ADDL-FREQ-MONTHLY
008600                   MOVE 12 TO WS-ADDL-FREQ-PPY
008610               WHEN MTGI-ADDL-FREQ-BIWEEKLY
008620                   MOVE 26 TO WS-ADDL-FREQ-PPY
008630               WHEN MTGI-ADDL-FREQ-QUARTERLY
008640                   MOVE 4  TO WS-ADDL-FREQ-PPY
008650               WHEN MTGI-ADDL-FREQ-SEMI-ANN
008660                   MOVE 2  TO WS-ADDL-FREQ-PPY
008670               WHEN MTGI-ADDL-FREQ-ANNUAL
008680                   MOVE 1  TO WS-ADDL-FREQ-PPY
008690               WHEN OTHER
008700                   MOVE 12 TO WS-ADDL-FREQ-PPY
008710           END-EVALUATE.
008720      *        E.G. 12 REGULAR PAYMENTS/YEAR AND A QUARTERLY EXTRA
008730      *        PAYMENT (4/YEAR) DIVIDES EVENLY TO AN INTERVAL OF 3 -
008740      *        EXTRA PRINCIPAL HITS EVERY THIRD REGULAR PAYMENT.
008750           DIVIDE MTGW-PAYMENTS-PER-YEAR BY WS-ADDL-FREQ-PPY
008760               GIVING WS-TEMP-DIV REMAINDER WS-TEMP-REM.
008770           IF WS-TEMP-REM = 0
008780               MOVE WS-TEMP-DIV TO MTGW-ADDL-INTERVAL
008790           ELSE
008800      *            DOESN'T DIVIDE EVENLY - ANNUAL FALLBACK RATHER
008810      *            THAN A FRACTIONAL INTERVAL THE PERIOD LOOP COULD
008820      *            NEVER HIT EXACTLY.
008830               MOVE MTGW-PAYMENTS-PER-YEAR TO MTGW-ADDL-INTERVAL
008840           END-IF.
008850       1432-EXIT.
008860           EXIT.
008870      *
008880      *    RUNNING TOTAL OF INTEREST THE EXTRA PRINCIPAL PAID THIS
008890      *    PERIOD SAVES OVER THE LIFE OF THE NOTE - EVERY DOLLAR OF
008900      *    EXTRA PRINCIPAL STOPS ACCRUING INTEREST FOR ALL THE
008910      *    REMAINING PAYMENT PERIODS, SO THE SAVINGS IS THE EXTRA
008920      *    PRINCIPAL TIMES THE PERIOD RATE TIMES THE PERIODS LEFT.
008930      *    PRINTED ON THE SCHEDULE (MTGA-CUM-INT-SAVED) SO THE
008940      *    BORROWER CAN SEE THE PAYOFF OF PAYING AHEAD.
008950       1440-ACCUM-INTEREST-SAVED.
008960      *        NOTHING TO ACCRUE ON A PERIOD WHERE NO EXTRA PRINCIPAL
008970      *        WAS APPLIED - LEAVE THE CUMULATIVE FIGURE AS IT STOOD
008980      *        GOING INTO THIS PAYMENT.
008990           IF WS-ADDL-FINAL > 0
009000      *            PAYMENTS-REMAINING IS PAYMENTS LEFT AFTER THIS ONE,
009010      *            NOT INCLUDING IT - THE EXTRA PRINCIPAL STOPS
009020      *            ACCRUING INTEREST STARTING WITH THE NEXT PERIOD.
009030               COMPUTE WS-INT-SAVED-THIS-PERIOD ROUNDED =
009040                   WS-ADDL-FINAL * WS-PERIOD-PAYMENT-RATE
009050                       * (MTGW-TOTAL-PAYMENTS - WS-PAYMENT-NO)
009060               ADD WS-INT-SAVED-THIS-PERIOD TO MTGW-CUM-INT-SAVED
009070           END-IF.
009080       1440-EXIT.
009090           EXIT.
009100      *
009110      *    PAYMENT DATE = FIRST PAYMENT DATE (RUN DATE) PLUS
009120      *    (365 / PAYMENTS-PER-YEAR) DAYS TIMES (PAYMENT-NO - 1).
009130      *    A 365-DAY YEAR IS THE SAME SIMPLIFICATION THE OLD QUOTE
009140      *    SYSTEM USED - CLOSE ENOUGH FOR THE SCHEDULE DATE COLUMN,
009150      *    NOT USED ANYWHERE THE PENNY FIGURES ARE COMPUTED.
009160       1450-COMPUTE-PAYMENT-DATE.
009170      *        PAYMENT 1 GETS AN OFFSET OF ZERO DAYS (IT LANDS ON THE
009180      *        FIRST-PAYMENT DATE ITSELF); EVERY LATER PAYMENT ADDS
009190      *        ONE MORE WHOLE PERIOD'S WORTH OF DAYS.
009200           COMPUTE WS-DAYS-PER-PERIOD = 365 / MTGW-PAYMENTS-PER-YEAR.
009210           COMPUTE WS-DAYS-OFFSET =
009220               WS-DAYS-PER-PERIOD * (WS-PAYMENT-NO - 1).
009230           MOVE WS-DAYS-OFFSET TO WS-DAYS-TO-ADD.
009240           PERFORM 9500-ADD-DAYS-TO-DATE THRU 9500-EXIT.
009250       1450-EXIT.
009260           EXIT.
009270      *
009280      *    US04471 - YEARLY SUB-TOTAL VIEW, FIRST 10 LOAN-YEARS ONLY.
009290      *    ROLLS THIS PAYMENT'S PRINCIPAL (REGULAR + EXTRA) AND
009300      *    INTEREST INTO THE LOAN-YEAR'S ROW OF MTGW-YEAR-TABLE, AND
009310      *    KEEPS OVERWRITING THE END-OF-YEAR BALANCE SO THE LAST
009320      *    PAYMENT POSTED IN THAT YEAR IS WHAT STICKS.  1710 CARRIES
009330      *    THIS TABLE OUT TO MTGS-SUMMARY-REC ONCE THE WHOLE
009340      *    SCHEDULE IS DONE - NOTHING READS IT BEFORE THEN.
009350       1460-ACCUM-YEARLY-BREAKDOWN.
009360      *        LOANS RUNNING PAST YEAR 10 JUST STOP FEEDING THE TABLE -
009370      *        THE ROW SUBSCRIPT ONLY GOES TO 10, AND LOAN DESK NEVER
009380      *        ASKED FOR YEARS BEYOND THAT ON THE SUMMARY.
009390           IF MTGW-CURRENT-LOAN-YEAR NOT > 10
009400      *        INDEX BY LOAN-YEAR, NOT PAYMENT-NO - SEVERAL PAYMENTS
009410      *        IN A YEAR ALL POST TO THE SAME ROW.
009420               SET MTGW-YR-IDX TO MTGW-CURRENT-LOAN-YEAR
009430      *        PRINCIPAL ROW PICKS UP BOTH THE REGULAR PRINCIPAL AND
009440      *        ANY EXTRA PRINCIPAL POSTED THIS PAYMENT.
009450               COMPUTE MTGW-YR-PRINCIPAL-PAID(MTGW-YR-IDX) =
009460                   MTGW-YR-PRINCIPAL-PAID(MTGW-YR-IDX)
009470                       + WS-REG-PRIN-FINAL + WS-ADDL-FINAL
009480               COMPUTE MTGW-YR-INTEREST-PAID(MTGW-YR-IDX) =
009490                   MTGW-YR-INTEREST-PAID(MTGW-YR-IDX)
009500                       + WS-PERIOD-INTEREST
009510      *        END-BALANCE IS DELIBERATELY OVERWRITTEN EVERY PASS
009520      *        THROUGH THIS YEAR'S ROW - WHATEVER IS LEFT AFTER THE
009530      *        LAST PAYMENT POSTED IN THE YEAR IS WHAT STICKS.
009540               MOVE MTGW-REMAINING-BALANCE
009550                   TO MTGW-YR-END-BALANCE(MTGW-YR-IDX)
009560           END-IF.
009570       1460-EXIT.
009580           EXIT.
009590      *
009600      *    LAY OUT ONE AMORTIZATION LINE AND WRITE IT - REGULAR
009610      *    PAYMENT IS PRINCIPAL + INTEREST, TOTAL PAYMENT ADDS IN
009620      *    WHATEVER EXTRA PRINCIPAL WAS APPLIED THIS PERIOD.
009630       1500-WRITE-SCHEDULE-REC.
009640      *        KEY FIELDS FIRST - CALC-ID/LOAN-SEQ TIE THIS ROW BACK
009650      *        TO ITS LOAN, PAYMENT-NUMBER IS THE ROW'S POSITION IN
009660      *        THE SCHEDULE (1 THROUGH MTGW-TOTAL-PAYMENTS).
009670           MOVE WS-CALC-ID       TO MTGA-CALC-ID.
009680           MOVE WS-LOAN-IDX      TO MTGA-LOAN-SEQ.
009690           MOVE WS-PAYMENT-NO    TO MTGA-PAYMENT-NUMBER.
009700      *        DATE PIECES OFF THE 9500 DAY-ARITHMETIC CHAIN.
009710           MOVE WS-WORK-CCYY     TO MTGA-PAYMENT-YY.
009720           MOVE WS-WORK-MM       TO MTGA-PAYMENT-MM.
009730           MOVE WS-WORK-DD       TO MTGA-PAYMENT-DD.
009740      *        DOLLAR BREAKDOWN FOR THIS ONE PAYMENT - PRINCIPAL AND
009750      *        INTEREST CAME OUT OF 1420/1430, EXTRA PRINCIPAL (IF
009760      *        ANY) CAME OUT OF 1430'S DOUBLE-CAP.
009770           MOVE WS-REG-PRIN-FINAL TO MTGA-PRINCIPAL-PAYMENT.
009780           MOVE WS-PERIOD-INTEREST TO MTGA-INTEREST-PAYMENT.
009790           MOVE WS-ADDL-FINAL    TO MTGA-ADDL-PRINCIPAL-PAID.
009800      *        REGULAR-PAYMENT IS WHAT THE NOTE CALLS FOR; TOTAL-
009810      *        PAYMENT IS WHAT THE BORROWER ACTUALLY SENT IN, EXTRA
009820      *        PRINCIPAL INCLUDED - THE TWO ONLY DIFFER ON A PERIOD
009830      *        WHERE ADDITIONAL PRINCIPAL WAS APPLIED.
009840           COMPUTE MTGA-REGULAR-PAYMENT =
009850               WS-REG-PRIN-FINAL + WS-PERIOD-INTEREST.
009860           COMPUTE MTGA-TOTAL-PAYMENT =
009870               MTGA-REGULAR-PAYMENT + WS-ADDL-FINAL.
009880      *        RUNNING BALANCE/RATE/SAVINGS-TO-DATE AS OF THIS
009890      *        PAYMENT, FOR THE READER WALKING THE SCHEDULE LINE BY
009900      *        LINE WITHOUT RECOMPUTING ANYTHING.
009910           MOVE MTGW-REMAINING-BALANCE TO MTGA-REMAINING-BALANCE.
009920           MOVE MTGW-EFFECTIVE-RATE    TO MTGA-INT-RATE-APPLIED.
009930           MOVE MTGW-CUM-INT-SAVED     TO MTGA-CUM-INT-SAVED.
009940           MOVE MTGW-CURRENT-LOAN-YEAR TO MTGA-LOAN-YEAR.
009950           WRITE MTGA-SCHEDULE-REC.
009960       1500-EXIT.
009970           EXIT.
009980      *
009990      *----------------------------------------------------------------
010000      *    DAY-ARITHMETIC HELPER - ADD WS-DAYS-TO-ADD DAYS TO THE
010010      *    FIRST PAYMENT DATE, RESULT LEFT IN WS-WORK-CCYY/MM/DD.
010020      *----------------------------------------------------------------
010030      *    STARTS FROM THE FIRST-PAYMENT DATE EVERY TIME RATHER THAN
010040      *    ADVANCING FROM THE LAST PAYMENT DATE COMPUTED - CHEAPER TO
010050      *    RE-WALK FROM A FIXED POINT THAN TO CARRY ROUNDING DRIFT
010060      *    ACROSS 360+ PAYMENTS ON A LONG NOTE.
010070       9500-ADD-DAYS-TO-DATE.
010080      *        RESET THE WORK DATE TO THE FIRST-PAYMENT DATE EVERY
010090      *        CALL - SEE THE HEADER NOTE ABOVE ON WHY WE WALK FROM
010100      *        THIS FIXED POINT INSTEAD OF CARRYING THE LAST RESULT.
010110           MOVE WS-FIRST-CCYY TO WS-WORK-CCYY.
010120           MOVE WS-FIRST-MM   TO WS-WORK-MM.
010130           MOVE WS-FIRST-DD   TO WS-WORK-DD.
010140      *        WS-DAYS-TO-ADD IS ZERO FOR PAYMENT 1 (SEE 1450) SO THE
010150      *        IF GUARD SKIPS THE PERFORM ENTIRELY ON THE FIRST ROW -
010160      *        PERFORM ... ZERO TIMES WOULD BE HARMLESS BUT THIS
010170      *        AVOIDS THE CALL ALTOGETHER.
010180           MOVE WS-DAYS-TO-ADD TO WS-DAYS-REMAINING.
010190           IF WS-DAYS-REMAINING > 0
010200               PERFORM 9510-ADVANCE-ONE-DAY THRU 9510-EXIT
010210                   WS-DAYS-REMAINING TIMES
010220           END-IF.
010230       9500-EXIT.
010240           EXIT.
010250      *
010260      *    ROLL THE WORK DATE FORWARD ONE CALENDAR DAY, CARRYING
010270      *    INTO THE NEXT MONTH AND/OR YEAR AS NEEDED.  NO DATE
010280      *    INTRINSIC FUNCTIONS ON THIS COMPILER - HAS TO BE DONE BY
010290      *    HAND, ONE DAY AT A TIME.
010300       9510-ADVANCE-ONE-DAY.
010310      *        LOOK UP HOW MANY DAYS THIS MONTH HAS BEFORE BUMPING
010320      *        THE DAY, SINCE THE CARRY TEST BELOW NEEDS THAT FIGURE.
010330           PERFORM 9520-DAYS-IN-CURRENT-MONTH THRU 9520-EXIT.
010340           ADD 1 TO WS-WORK-DD.
010350           IF WS-WORK-DD > WS-DIM-RESULT
010360      *            DAY ROLLED PAST MONTH-END - BACK TO DAY 1 AND
010370      *            BUMP THE MONTH, THEN CHECK FOR A YEAR CARRY TOO.
010380               MOVE 1 TO WS-WORK-DD
010390               ADD 1 TO WS-WORK-MM
010400               IF WS-WORK-MM > 12
010410                   MOVE 1 TO WS-WORK-MM
010420                   ADD 1 TO WS-WORK-CCYY
010430               END-IF
010440           END-IF.
010450       9510-EXIT.
010460           EXIT.
010470      *
010480      *    DAYS IN WS-WORK-MM FOR WS-WORK-CCYY - FEBRUARY DEFERS TO
010490      *    THE LEAP-YEAR CHECK BELOW, EVERY OTHER MONTH IS FIXED.
010500       9520-DAYS-IN-CURRENT-MONTH.
010510      *        31/30-DAY MONTHS ARE A STRAIGHT TABLE LOOKUP BY MONTH
010520      *        NUMBER - ONLY FEBRUARY NEEDS THE YEAR TO DECIDE.
010530           EVALUATE WS-WORK-MM
010540               WHEN 1  MOVE 31 TO WS-DIM-RESULT
010550               WHEN 2  PERFORM 9530-LEAP-CHECK THRU 9530-EXIT
010560               WHEN 3  MOVE 31 TO WS-DIM-RESULT
010570               WHEN 4  MOVE 30 TO WS-DIM-RESULT
010580               WHEN 5  MOVE 31 TO WS-DIM-RESULT
010590               WHEN 6  MOVE 30 TO WS-DIM-RESULT
010600               WHEN 7  MOVE 31 TO WS-DIM-RESULT
010610               WHEN 8  MOVE 31 TO WS-DIM-RESULT
010620               WHEN 9  MOVE 30 TO WS-DIM-RESULT
010630               WHEN 10 MOVE 31 TO WS-DIM-RESULT
010640               WHEN 11 MOVE 30 TO WS-DIM-RESULT
010650               WHEN 12 MOVE 31 TO WS-DIM-RESULT
010660           END-EVALUATE.
010670       9520-EXIT.
010680           EXIT.
010690      *
010700      *    STANDARD GREGORIAN LEAP RULE - DIVISIBLE BY 4, EXCEPT
010710      *    CENTURY YEARS, UNLESS ALSO DIVISIBLE BY 400.  2000 WAS A
010720      *    LEAP YEAR, 1900 AND 2100 ARE NOT.
010730       9530-LEAP-CHECK.
010740      *        DEFAULT TO THE COMMON-YEAR COUNT, THEN ONLY RAISE IT
010750      *        TO 29 IF ALL THREE DIVISIBILITY TESTS BELOW SAY LEAP.
010760           MOVE 28 TO WS-DIM-RESULT.
010770           DIVIDE WS-WORK-CCYY BY 4 GIVING WS-TEMP-DIV
010780               REMAINDER WS-TEMP-REM.
010790           IF WS-TEMP-REM = 0
010800      *            DIVISIBLE BY 4 - CHECK THE CENTURY EXCEPTION NEXT.
010810               DIVIDE WS-WORK-CCYY BY 100 GIVING WS-TEMP-DIV
010820                   REMAINDER WS-TEMP-REM
010830               IF WS-TEMP-REM NOT = 0
010840      *                NOT A CENTURY YEAR - ORDINARY LEAP YEAR.
010850                   MOVE 29 TO WS-DIM-RESULT
010860               ELSE
010870      *                CENTURY YEAR - LEAP ONLY IF ALSO DIVISIBLE
010880      *                BY 400 (2000 YES, 1900/2100 NO).
010890                   DIVIDE WS-WORK-CCYY BY 400 GIVING WS-TEMP-DIV
010900                       REMAINDER WS-TEMP-REM
010910                   IF WS-TEMP-REM = 0
010920                       MOVE 29 TO WS-DIM-RESULT
010930                   END-IF
010940               END-IF
010950           END-IF.
010960       9530-EXIT.
010970           EXIT.
010980      *
010990      *    US00455 - 8-CHARACTER CALC-ID: 'C' + HHMMSS OF THE RUN
011000      *    PLUS A 1-DIGIT SEQUENCE SO TWO CALCS IN THE SAME SECOND
011010      *    DON'T COLLIDE.
011020       1600-STAMP-CALC-ID.
011030      *        SEQUENCE WRAPS AT 9, NOT AT SOME LARGER NUMBER - A
011040      *        SINGLE RUN OF THIS BATCH NEVER PROCESSES MORE THAN A
011050      *        HANDFUL OF GROUPS IN ONE CLOCK SECOND, SO A 1-DIGIT
011060      *        WRAP IS PLENTY AND KEEPS THE CALC-ID AT 8 CHARACTERS.
011070           ADD 1 TO WS-CALC-SEQ.
011080           IF WS-CALC-SEQ > 9
011090               MOVE 1 TO WS-CALC-SEQ
011100           END-IF.
011110      *        BUILD THE ID FROM THE RUN CLOCK, NOT THE SYSTEM DATE -
011120      *        THE CALC-ID ONLY HAS TO BE UNIQUE WITHIN THIS RUN, IT
011130      *        IS NOT A PERMANENT KEY CARRIED FORWARD BETWEEN RUNS.
011140           STRING 'C'      DELIMITED BY SIZE
011150                  WS-HH    DELIMITED BY SIZE
011160                  WS-MN    DELIMITED BY SIZE
011170                  WS-SS    DELIMITED BY SIZE
011180                  WS-CALC-SEQ DELIMITED BY SIZE
011190                  INTO WS-CALC-ID.
011200       1600-EXIT.
011210           EXIT.
011220      *
011230      *    ONE LINE PER LOAN ON THE SUMMARY EXTRACT - QUOTE TERMS
011240      *    PLUS THE TOTALS FROM THE SCHEDULE JUST WALKED, SO A
011250      *    READER DOESN'T HAVE TO PULL THE FULL SCHEDULE FILE JUST
011260      *    TO SEE WHAT A LOAN COST OVER ITS LIFE.
011270       1700-WRITE-SUMMARY-REC.
011280           MOVE WS-CALC-ID              TO MTGS-CALC-ID.
011290           MOVE WS-LOAN-IDX              TO MTGS-LOAN-SEQ.
011300           MOVE MTGI-LOAN-AMOUNT          TO MTGS-LOAN-AMOUNT.
011310           MOVE MTGI-INTEREST-RATE        TO MTGS-INTEREST-RATE.
011320           MOVE MTGI-LOAN-TERM-YEARS      TO MTGS-LOAN-TERM-YEARS.
011330           MOVE MTGI-PAYMENT-FREQUENCY    TO MTGS-PAYMENT-FREQUENCY.
011340      *        IF THE SCHEDULE LOOP NEVER RAN (SHOULDN'T HAPPEN ON A
011350      *        VALID LOAN, BUT THE FIELD CAN'T BE LEFT BLANK) FALL
011360      *        BACK TO THE PERMANENT-RATE PAYMENT; OTHERWISE SHOW
011370      *        WHAT PAYMENT NUMBER 1 ACTUALLY CHARGED.
011380           IF WS-PAYMENT-COUNT = 0
011390               MOVE MTGW-BASE-PAYMENT     TO MTGS-PERIODIC-PAYMENT
011400           ELSE
011410               MOVE WS-FIRST-PERIODIC-PMT TO MTGS-PERIODIC-PAYMENT
011420           END-IF.
011430           MOVE WS-TOTAL-INTEREST         TO MTGS-TOTAL-INTEREST.
011440      *        TOTAL PAID IS ORIGINAL PRINCIPAL PLUS EVERY DOLLAR OF
011450      *        INTEREST ACCUMULATED OVER THE SCHEDULE - EXTRA
011460      *        PRINCIPAL DOES NOT ADD TO THIS FIGURE SINCE IT IS PART
011470      *        OF THE SAME LOAN AMOUNT, JUST PAID BACK FASTER.
011480           COMPUTE MTGS-TOTAL-PAID =
011490               MTGI-LOAN-AMOUNT + WS-TOTAL-INTEREST.
011500           MOVE WS-PAYMENT-COUNT           TO MTGS-PAYMENT-COUNT.
011510           MOVE MTGI-MORTGAGE-TYPE        TO MTGS-MORTGAGE-TYPE.
011520           MOVE MTGI-BUYDOWN-TYPE         TO MTGS-BUYDOWN-TYPE.
011530      *        CARRY THE TEN-YEAR BREAKDOWN TABLE 1460 BUILT OUT TO
011540      *        THE SUMMARY RECORD'S OCCURS TABLE, ONE ROW AT A TIME.
011550           PERFORM 1710-MOVE-YEAR-ROW THRU 1710-EXIT
011560               VARYING MTGW-YR-IDX FROM 1 BY 1 UNTIL MTGW-YR-IDX > 10.
011570           WRITE MTGS-SUMMARY-REC.
011580       1700-EXIT.
011590           EXIT.
011600      *
011610      *    US23015 - COPY THE 1460 WORKING-STORAGE YEARLY BREAKDOWN
011620      *    OUT TO THE SUMMARY RECORD BEFORE THE WRITE.  WITHOUT THIS
011630      *    THE YEAR-BY-YEAR FIGURES NEVER LEFT WORKING STORAGE AND
011640      *    GOT WIPED BY 1355 ON THE VERY NEXT LOAN - LOAN DESK WAS
011650      *    ASKING FOR THE BREAKDOWN ON THE SUMMARY EXTRACT, NOT JUST
011660      *    SOMETHING THE PROGRAM KEPT TO ITSELF.
011670       1710-MOVE-YEAR-ROW.
011680      *        WORKING-STORAGE AND SUMMARY-RECORD TABLES ARE BOTH
011690      *        10-ROW OCCURS CLAUSES WITH THE SAME LAYOUT, SO THE
011700      *        SUBSCRIPT CARRIES STRAIGHT ACROSS - SET, NOT COMPUTED.
011710           SET MTGS-YR-IDX TO MTGW-YR-IDX.
011720           MOVE MTGW-YR-PRINCIPAL-PAID(MTGW-YR-IDX)
011730               TO MTGS-YR-PRINCIPAL-PAID(MTGS-YR-IDX).
011740           MOVE MTGW-YR-INTEREST-PAID(MTGW-YR-IDX)
011750               TO MTGS-YR-INTEREST-PAID(MTGS-YR-IDX).
011760           MOVE MTGW-YR-END-BALANCE(MTGW-YR-IDX)
011770               TO MTGS-YR-END-BALANCE(MTGS-YR-IDX).
011780       1710-EXIT.
011790           EXIT.
011800      *
011810      *    US22190 - WHEN THIS CALC-ID IS A COMPARE-SET (2 TO 5 LOANS
011820      *    QUOTED TOGETHER) THIS STASHES THE JUST-FINISHED LOAN'S
011830      *    HEADLINE NUMBERS IN THE SAME WORKING-STORAGE SLOT AS ITS
011840      *    POSITION IN THE SET, SO 2000-CALC-COMPARISON CAN LOOK
011850      *    ACROSS ALL THE LOANS AT ONCE AFTER THE LAST ONE FINISHES.
011860      *    A SINGLE-LOAN RUN STILL CALLS THIS (SLOT 1 ONLY) BUT
011870      *    NOTHING EVER READS IT BACK IN THAT CASE.
011880       1800-SAVE-RESULT-ROW.
011890      *        SLOT IS THE LOAN'S OWN POSITION IN THE GROUP, NOT A
011900      *        RUNNING COUNT - A REJECTED LOAN'S SLOT IS SKIPPED HERE
011910      *        ENTIRELY AND STAYS AT WHATEVER 1811 LEFT IT AT.
011920           SET MTGW-RES-IDX TO WS-LOAN-IDX.
011930           MOVE 'Y'                TO MTGW-RES-VALID-FLAG(MTGW-RES-IDX).
011940           MOVE WS-CALC-ID         TO MTGW-RES-CALC-ID(MTGW-RES-IDX).
011950           MOVE MTGS-PERIODIC-PAYMENT TO
011960               MTGW-RES-PERIODIC-PAYMENT(MTGW-RES-IDX).
011970           MOVE MTGS-TOTAL-INTEREST TO
011980               MTGW-RES-TOTAL-INTEREST(MTGW-RES-IDX).
011990           MOVE MTGS-TOTAL-PAID   TO
012000               MTGW-RES-TOTAL-PAID(MTGW-RES-IDX).
012010           MOVE WS-PAYMENT-COUNT   TO
012020               MTGW-RES-PAYMENT-COUNT(MTGW-RES-IDX).
012030       1800-EXIT.
012040           EXIT.
012050      *
012060      *    RESULT TABLE HOLDS UP TO 5 COMPARE-SET SLOTS AND, LIKE THE
012070      *    YEAR TABLE AT 1350, IS SHARED WORKING STORAGE THAT CARRIES
012080      *    STALE VALUES FROM THE LAST RUN UNLESS ZEROED FIRST - CALLED
012090      *    ONCE PER CALC-ID, BEFORE THE FIRST LOAN IN THE SET IS
012100      *    PROCESSED.
012110       1810-INIT-RESULT-TABLE.
012120           PERFORM 1811-CLEAR-ONE-RESULT-ROW THRU 1811-EXIT
012130               VARYING MTGW-RES-IDX FROM 1 BY 1
012140               UNTIL MTGW-RES-IDX > 5.
012150       1810-EXIT.
012160           EXIT.
012170      *
012180      *        VALID-FLAG IS SET TO 'Y' HERE, NOT 'N' - A SLOT ONLY
012190      *        BECOMES INVALID IF A LOAN IN THE SET FAILS VALIDATION
012200      *        AND IS SKIPPED, SO THE DEFAULT HAS TO ASSUME THE SLOT
012210      *        WILL BE FILLED.
012220       1811-CLEAR-ONE-RESULT-ROW.
012230           MOVE 'Y'     TO MTGW-RES-VALID-FLAG(MTGW-RES-IDX).
012240           MOVE SPACES  TO MTGW-RES-CALC-ID(MTGW-RES-IDX).
012250           MOVE 0       TO MTGW-RES-PERIODIC-PAYMENT(MTGW-RES-IDX)
012260                           MTGW-RES-TOTAL-INTEREST(MTGW-RES-IDX)
012270                           MTGW-RES-TOTAL-PAID(MTGW-RES-IDX)
012280                           MTGW-RES-PAYMENT-COUNT(MTGW-RES-IDX).
012290       1811-EXIT.
012300           EXIT.
012310      *
012320      *----------------------------------------------------------------
012330      *    COMPARE FLOW - 2 TO 5 LOANS ALREADY CALCULATED ABOVE,
012340      *    RESULTS SITTING IN MTGW-RESULT-TABLE.
012350      *----------------------------------------------------------------
012360       2000-CALC-COMPARISON.
012370      *        ORDER MATTERS - 1600 RE-STAMPS THE CALC-ID FOR THE
012380      *        COMPARISON RECORD ITSELF (DISTINCT FROM EACH LOAN'S
012390      *        OWN STAMP BACK AT 1000) AND MUST RUN AFTER THE WINNERS
012400      *        AND DIFFERENCES ARE FIGURED BUT BEFORE 2400 WRITES.
012410           PERFORM 2100-FIND-BEST-RESULTS THRU 2100-EXIT.
012420           PERFORM 2200-BUILD-DIFFERENCES THRU 2200-EXIT.
012430           PERFORM 1600-STAMP-CALC-ID THRU 1600-EXIT.
012440           PERFORM 2400-WRITE-COMPARISON-REC THRU 2400-EXIT.
012450       2000-EXIT.
012460           EXIT.
012470      *
012480      *    WALKS THE RESULT TABLE ONE TIME AND PICKS TWO WINNERS -
012490      *    LOWEST MONTHLY PAYMENT AND LOWEST TOTAL INTEREST - WHICH
012500      *    ARE NOT NECESSARILY THE SAME LOAN (A LONGER TERM CAN WIN
012510      *    ON PAYMENT BUT LOSE ON INTEREST).  BOTH SEQ FIELDS START
012520      *    AT ZERO SO 2110 KNOWS WHETHER IT HAS SEEN A CANDIDATE YET.
012530       2100-FIND-BEST-RESULTS.
012540           MOVE 0 TO WS-BEST-PMT-SEQ WS-BEST-INT-SEQ.
012550           MOVE 0 TO WS-BEST-PMT-AMT WS-BEST-INT-AMT.
012560           PERFORM 2110-SCAN-ONE-RESULT THRU 2110-EXIT
012570               VARYING MTGW-RES-IDX FROM 1 BY 1
012580               UNTIL MTGW-RES-IDX > WS-GROUP-LOAN-COUNT.
012590       2100-EXIT.
012600           EXIT.
012610      *
012620      *        SKIPS ANY SLOT MARKED INVALID (A LOAN THAT FAILED
012630      *        VALIDATION AND WAS NEVER CALCULATED) SO A BAD INPUT
012640      *        ROW CAN'T WIN "LOWEST PAYMENT" BY DEFAULT ZEROS.
012650       2110-SCAN-ONE-RESULT.
012660           IF MTGW-RES-IS-VALID(MTGW-RES-IDX)
012670      *            LOWEST-PAYMENT CANDIDATE - FIRST VALID SLOT WINS
012680      *            BY DEFAULT, THEN ONLY A STRICTLY LOWER PAYMENT
012690      *            TAKES OVER THE TITLE.
012700               IF WS-BEST-PMT-SEQ = 0
012710                   MOVE MTGW-RES-IDX TO WS-BEST-PMT-SEQ
012720                   MOVE MTGW-RES-PERIODIC-PAYMENT(MTGW-RES-IDX)
012730                       TO WS-BEST-PMT-AMT
012740               ELSE
012750                   IF MTGW-RES-PERIODIC-PAYMENT(MTGW-RES-IDX)
012760                           < WS-BEST-PMT-AMT
012770                       MOVE MTGW-RES-IDX TO WS-BEST-PMT-SEQ
012780                       MOVE MTGW-RES-PERIODIC-PAYMENT(MTGW-RES-IDX)
012790                           TO WS-BEST-PMT-AMT
012800                   END-IF
012810               END-IF
012820      *            LOWEST-TOTAL-INTEREST CANDIDATE - SAME PATTERN,
012830      *            TRACKED SEPARATELY SINCE THE WINNER HERE CAN BE A
012840      *            DIFFERENT LOAN THAN THE LOWEST-PAYMENT WINNER.
012850               IF WS-BEST-INT-SEQ = 0
012860                   MOVE MTGW-RES-IDX TO WS-BEST-INT-SEQ
012870                   MOVE MTGW-RES-TOTAL-INTEREST(MTGW-RES-IDX)
012880                       TO WS-BEST-INT-AMT
012890               ELSE
012900                   IF MTGW-RES-TOTAL-INTEREST(MTGW-RES-IDX)
012910                           < WS-BEST-INT-AMT
012920                       MOVE MTGW-RES-IDX TO WS-BEST-INT-SEQ
012930                       MOVE MTGW-RES-TOTAL-INTEREST(MTGW-RES-IDX)
012940                           TO WS-BEST-INT-AMT
012950                   END-IF
012960               END-IF
012970           END-IF.
012980       2110-EXIT.
012990           EXIT.
013000      *
013010      *    US22190 - DIFFERENCES ARE BETWEEN LOAN #1 AND LOAN #2 OF
013020      *    THE SET ONLY, THREE FIXED METRICS.
013030       2200-BUILD-DIFFERENCES.
013040      *        METRIC 1 OF 3 - MONTHLY PAYMENT.  LOADS THE SHARED
013050      *        DIFF SCRATCH, FARMS THE ABSOLUTE-VALUE/PERCENT WORK
013060      *        OUT TO 2210 SO ALL THREE METRICS SHARE ONE FORMULA.
013070           MOVE MTGW-RES-PERIODIC-PAYMENT(1) TO WS-DIFF-V1.
013080           MOVE MTGW-RES-PERIODIC-PAYMENT(2) TO WS-DIFF-V2.
013090           PERFORM 2210-COMPUTE-ONE-DIFF THRU 2210-EXIT.
013100           MOVE 'Monthly Payment    ' TO MTGC-METRIC-NAME(1).
013110           MOVE WS-DIFF-V1     TO MTGC-VALUE-1(1).
013120           MOVE WS-DIFF-V2     TO MTGC-VALUE-2(1).
013130           MOVE WS-DIFF-RESULT TO MTGC-DIFFERENCE(1).
013140           MOVE WS-DIFF-PCT    TO MTGC-PCT-DIFFERENCE(1).
013150      *
013160      *        METRIC 2 OF 3 - TOTAL INTEREST OVER THE LIFE OF EACH
013170      *        NOTE.  SAME 2210 SHARED ROUTINE, DIFFERENT SOURCE
013180      *        FIELDS AND A DIFFERENT SLOT IN MTGC-DIFF-TABLE.
013190           MOVE MTGW-RES-TOTAL-INTEREST(1) TO WS-DIFF-V1.
013200           MOVE MTGW-RES-TOTAL-INTEREST(2) TO WS-DIFF-V2.
013210           PERFORM 2210-COMPUTE-ONE-DIFF THRU 2210-EXIT.
013220           MOVE 'Total Interest     ' TO MTGC-METRIC-NAME(2).
013230           MOVE WS-DIFF-V1     TO MTGC-VALUE-1(2).
013240           MOVE WS-DIFF-V2     TO MTGC-VALUE-2(2).
013250           MOVE WS-DIFF-RESULT TO MTGC-DIFFERENCE(2).
013260           MOVE WS-DIFF-PCT    TO MTGC-PCT-DIFFERENCE(2).
013270      *
013280      *        METRIC 3 OF 3 - TOTAL AMOUNT PAID (PRINCIPAL PLUS
013290      *        INTEREST) OVER THE LIFE OF EACH NOTE.
013300           MOVE MTGW-RES-TOTAL-PAID(1) TO WS-DIFF-V1.
013310           MOVE MTGW-RES-TOTAL-PAID(2) TO WS-DIFF-V2.
013320           PERFORM 2210-COMPUTE-ONE-DIFF THRU 2210-EXIT.
013330           MOVE 'Total Amount Paid  ' TO MTGC-METRIC-NAME(3).
013340           MOVE WS-DIFF-V1     TO MTGC-VALUE-1(3).
013350           MOVE WS-DIFF-V2     TO MTGC-VALUE-2(3).
013360           MOVE WS-DIFF-RESULT TO MTGC-DIFFERENCE(3).
013370           MOVE WS-DIFF-PCT    TO MTGC-PCT-DIFFERENCE(3).
013380       2200-EXIT.
013390           EXIT.
013400      *
013410      *    SHARED BY ALL THREE 2200 METRICS - ABSOLUTE DIFFERENCE
013420      *    BETWEEN TWO VALUES, PLUS THAT DIFFERENCE AS A PERCENT OF
013430      *    LOAN #2's FIGURE (THE "BASELINE" SIDE OF THE COMPARE).
013440       2210-COMPUTE-ONE-DIFF.
013450      *        ABSOLUTE VALUE - DOESN'T MATTER WHICH LOAN IS HIGHER,
013460      *        ONLY HOW FAR APART THE TWO FIGURES ARE.
013470           COMPUTE WS-DIFF-RESULT = WS-DIFF-V1 - WS-DIFF-V2.
013480           IF WS-DIFF-RESULT < 0
013490               COMPUTE WS-DIFF-RESULT = WS-DIFF-RESULT * -1
013500           END-IF.
013510      *        GUARD AGAINST DIVIDE-BY-ZERO ON A ZERO-RATE/ZERO-TERM
013520      *        EDGE CASE - NO PERCENT FIGURE MAKES SENSE WHEN THE
013530      *        BASELINE SIDE IS ZERO.
013540           IF WS-DIFF-V2 = 0
013550               MOVE 0 TO WS-DIFF-PCT
013560           ELSE
013570               COMPUTE WS-DIFF-PCT ROUNDED =
013580                   (WS-DIFF-RESULT / WS-DIFF-V2) * 100
013590           END-IF.
013600       2210-EXIT.
013610           EXIT.
013620      *
013630      *    ONE COMPARISON RECORD PER CALC-ID, WRITTEN AFTER ALL
013640      *    LOANS IN THE SET ARE CALCULATED AND THE DIFFERENCES/BEST
013650      *    RESULTS ARE KNOWN.  MTGC-CALC-ID LETS THIS RECORD BE
013660      *    MATCHED BACK TO ITS GROUP OF MTGS-SUMMARY-REC ROWS.
013670       2400-WRITE-COMPARISON-REC.
013680           MOVE WS-CALC-ID           TO MTGC-CALC-ID.
013690           MOVE WS-GROUP-LOAN-COUNT   TO MTGC-LOAN-COUNT.
013700      *        BEST-PAYMENT AND BEST-INTEREST SEQ/AMOUNT PAIRS CAME
013710      *        OUT OF 2100 - THE DIFF-TABLE ROWS (MOVED DIRECTLY INTO
013720      *        MTGC-DIFF-TABLE BY 2200, NOT HERE) RIDE OUT ON THE
013730      *        SAME RECORD.
013740           MOVE WS-BEST-PMT-SEQ       TO MTGC-BEST-PAYMENT-SEQ.
013750           MOVE WS-BEST-PMT-AMT       TO MTGC-BEST-PAYMENT-AMT.
013760           MOVE WS-BEST-INT-SEQ       TO MTGC-BEST-INTEREST-SEQ.
013770           MOVE WS-BEST-INT-AMT       TO MTGC-BEST-INTEREST-AMT.
013780           WRITE MTGC-COMPARISON-REC.
013790       2400-EXIT.
013800           EXIT.
013810      *
013820      *----------------------------------------------------------------
013830      *    RUN TERMINATION
013840      *----------------------------------------------------------------
013850       9000-END-RUN.
013860      *        THREE COUNTS ON THE OPERATOR SCREEN - GROUPS GIVES THE
013870      *        INPUT FILE'S HEADER-RECORD COUNT, RECORDS GIVES BOTH
013880      *        HEADERS AND DETAILS COMBINED, SO THE TWO NUMBERS TOGETHER
013890      *        LET THE OPERATOR SANITY-CHECK THE RUN AGAINST THE INPUT
013900      *        FILE'S OWN RECORD COUNT WITHOUT OPENING A LISTING.
013910           DISPLAY 'MTGCALC2000 - RUN COMPLETE' UPON CRT AT 2301.
013920           DISPLAY 'GROUPS PROCESSED..... ' WS-GROUP-CTR
013930               UPON CRT AT 2341.
013940           DISPLAY 'RECORDS READ......... ' REC-CTR
013950               UPON CRT AT 2381.
013960           CLOSE LOAN-INPUT-FILE
013970                 AMORT-SCHEDULE-FILE
013980                 MORTGAGE-SUMMARY-FILE
013990                 COMPARISON-SUMMARY-FILE.
014000           STOP RUN.
014010       9000-EXIT.
014020           EXIT.
014030      *
014040      *    ABEND PATH OUT OF 0300 - THE INPUT FILE PROMISED MORE LOAN
014050      *    DETAIL RECORDS THAN IT DELIVERED.  FILES ARE CLOSED
014060      *    CLEANLY SO WHATEVER WAS WRITTEN BEFORE THE MISMATCH IS AT
014070      *    LEAST READABLE BY THE NEXT JOB STEP, EVEN THOUGH THE RUN
014080      *    ITSELF IS CONSIDERED A FAILURE.
014090       9900-ABORT-RUN.
014100      *        SHOW THE OPERATOR WHAT THE HEADER PROMISED SO THE BAD
014110      *        FILE CAN BE TRACED BACK TO WHOEVER BUILT IT.
014120           DISPLAY 'MTGCALC2000 - ABORT - LOAN DETAIL RECORD MISSING'
014130               UPON CRT AT 2401.
014140           DISPLAY 'GROUP DECLARED ' WS-GROUP-LOAN-COUNT
014150               ' LOANS BUT THE FILE RAN OUT FIRST'
014160               UPON CRT AT 2441.
014170      *        SAME CLOSE LIST AS THE NORMAL 9000 END-OF-RUN - AN
014180      *        ABEND IS STILL NOT AN EXCUSE TO LEAVE FILES OPEN.
014190           CLOSE LOAN-INPUT-FILE
014200                 AMORT-SCHEDULE-FILE
014210                 MORTGAGE-SUMMARY-FILE
014220                 COMPARISON-SUMMARY-FILE.
014230           STOP RUN.
014240       9900-EXIT.
014250           EXIT.
